000100*****************************************************************
000200* MEMBRE COPY   SGWBLDG                                        *
000300* ---------------------------------------------------------    *
000400* ENREGISTREMENT DU REFERENTIEL BATIMENT (DONNEES DE SURFACE,  *
000500* D'USAGE ET DE CONSOMMATION ELECTRIQUE MENSUALISEE). LA CLE   *
000600* LOGIQUE EST BLDG-PNU (PARCEL NUMBER) MAIS LE FICHIER EST     *
000700* PHYSIQUEMENT SEQUENTIEL, SANS ACCES INDEXE (DEMANDE SG-0004  *
000750* - PAS DE SUPPORT INDEXED-FILE SUR CE REFERENTIEL).           *
000800*                                                               *
000900*   19/03/24 JMB TICKET SG-0004 : CREATION INITIALE             *  SG-0004
001000*****************************************************************
001100* NUMERO DE PARCELLE (PNU), CLE LOGIQUE DE RECHERCHE
001200 05  BLDG-PNU                    PIC X(20).
001300* NOM DU BATIMENT
001400 05  BLDG-NAME                   PIC X(60).
001500* ADRESSE DU BATIMENT
001600 05  BLDG-ADDRESS                PIC X(100).
001700* CATEGORIE D'USAGE PRINCIPALE
001800 05  BLDG-TYPE1                  PIC X(20).
001900* CATEGORIE D'USAGE SECONDAIRE / DETAILLEE
002000 05  BLDG-TYPE2                  PIC X(20).
002100* SURFACE DE PLANCHER, EN M2
002200 05  BLDG-FLOOR-AREA-M2          PIC S9(7)V9(2).
002300* ANNEE DE L'ENREGISTREMENT DE CONSOMMATION
002400 05  BLDG-USAGE-YEAR             PIC 9(4).
002500* CONSOMMATION ELECTRIQUE ANNUELLE, EN KWH
002600 05  BLDG-ELECTRICITY-KWH        PIC S9(9)V9(2).
002700* INTENSITE D'USAGE ENERGETIQUE, EN KWH/M2
002800 05  BLDG-ENERGY-INTENSITY       PIC S9(5)V9(2).
002900* INDICATEUR DE PRESENCE DE L'INTENSITE (RENSEIGNEE OU NON)
003000 05  BLDG-INTENSITY-IND          PIC X(1).
003100     88  BLDG-INTENSITY-PRESENT      VALUE 'Y'.
003200     88  BLDG-INTENSITY-ABSENT       VALUE 'N'.
003300* DETAIL MENSUEL DE LA CONSOMMATION ELECTRIQUE (12 POSTES)
003400* ACCES PAR SOUS-INDICE BINAIRE, PAS D'INDEXED BY (VOIR W0-IND
003500* DANS LA WORKING-STORAGE DE CHAQUE PROGRAMME APPELANT)
003600 05  BLDG-MONTHLY-CONSUMPTION OCCURS 12 TIMES.
003700     10  BLDG-MONTH-NO           PIC 9(2).
003800     10  BLDG-MONTH-ELECTRICITY  PIC S9(7)V9(2).
003900* ZONE DE RESERVE POUR EXTENSION FUTURE DU REFERENTIEL
004000 05  FILLER                      PIC X(30).
