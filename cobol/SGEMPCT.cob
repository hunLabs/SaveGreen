000100*****************************************************************
000200* PROGRAMME SGEMPCT                                             *
000300* LANGAGE COBOL                                                 *
000400*                                                                *
000500* REPARTITION MENSUELLE DE LA CONSOMMATION ELECTRIQUE D'UN      *
000600* BATIMENT, EN POURCENTAGE DU TOTAL ANNUEL - LOT SAVEGREEN.     *
000700*                                                                *
000800*****************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    SGEMPCT.
001100 AUTHOR.        S. BAUMANN.
001200 INSTALLATION.  CENTRE DE CALCUL FISCALITE ENERGIE-BATIMENT.
001300 DATE-WRITTEN.  06/06/1991.
001400 DATE-COMPILED.
001500 SECURITY.      CONFIDENTIEL - DIFFUSION RESTREINTE AUX AGENTS
001600*                HABILITES DU SERVICE FISCALITE ENERGIE.
001700*****************************************************************
001800* JOURNAL DES MODIFICATIONS                                     *
001900*   06/06/91 SBM DEMANDE 1230 : CREATION INITIALE - ECLATEMENT  *     1230
002000*            MENSUEL DU MONTANT DE TAXE FONCIERE PAR ACOMPTE    *
002100*   22/10/93 SBM DEMANDE 1490 : CORRECTION D'ARRONDI SUR LE     *     1490
002200*            DERNIER ACOMPTE DE L'ANNEE                          *
002300*   30/09/98 KJH DEMANDE Y2K-009 : MISE EN CONFORMITE PASSAGE   *  Y2K-009
002400*            AN 2000                                             *
002500*   15/01/99 KJH DEMANDE Y2K-016 : RECETTE DE BASCULEMENT AN    *  Y2K-016
002600*            2000 SUR JEU D'ESSAI COMPLET                       *
002700*   19/03/24 JMB TICKET SG-0006 : REPRISE COMPLETE DU PROGRAMME *  SG-0006
002800*            POUR LE LOT SAVEGREEN - ECLATEMENT MENSUEL DE LA   *
002900*            CONSOMMATION ELECTRIQUE D'UN BATIMENT EN POURCENT  *
003000*            DU TOTAL ANNUEL                                    *
003100*****************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     UPSI-0 ON SG-RELANCE-DEMANDEE OFF SG-DEROULEMENT-NORMAL.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT BUILDING-RECORD-FILE ASSIGN TO BLDMAST
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS  IS WS-BLDMAST-STATUS.
004400
004500     SELECT PNU-CARD-FILE        ASSIGN TO PNUCARD
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS  IS WS-PNUCARD-STATUS.
004800
004900     SELECT MPCT-RESULT-FILE     ASSIGN TO MPCTOUT
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS  IS WS-MPCTOUT-STATUS.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500* ZONE ANONYME : LE DECOUPAGE EN RUBRIQUES NOMMEES SE FAIT
005600* UNE SEULE FOIS, DANS LA ZONE DE TRAVAIL WS-BLDG-REC.
005700 FD  BUILDING-RECORD-FILE
005800     RECORD CONTAINS 414 CHARACTERS
005900     DATA RECORD IS BLDG-FILE-REC.
006000 01  BLDG-FILE-REC               PIC X(414).
006100
006200 FD  PNU-CARD-FILE
006300     RECORD CONTAINS 20 CHARACTERS
006400     DATA RECORD IS PNUC-FILE-REC.
006500 01  PNUC-FILE-REC               PIC X(20).
006600
006700 FD  MPCT-RESULT-FILE
006800     RECORD CONTAINS 138 CHARACTERS
006900     DATA RECORD IS MPCT-FILE-REC.
007000 01  MPCT-FILE-REC               PIC X(138).
007100
007200 WORKING-STORAGE SECTION.
007300*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
007400 01  SLATVARS               PIC X(122)                 VALUE 'SLAT
007500-    'VARS START:19/03/2409:44:07JMBERNARD        SGEMPCT0001000010
007600-    'SGV.PRD.PGM                                 SLAT VARS END'.
007700
007800 01  WS-PROGRAM-VERSION     PIC X(23) VALUE
007900                                 'SGEMPCT  04 DU 19/03/24'.
008000
008100 01  WS-RUN-DATE             PIC 9(6).
008200 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
008300     05  WS-RUN-YY           PIC 9(2).
008400     05  WS-RUN-MM           PIC 9(2).
008500     05  WS-RUN-DD           PIC 9(2).
008600
008700 01  WS-COUNTERS.
008800     05  WS-RECORD-COUNT     PIC S9(7) COMP.
008900     05  W0-MONTH-SUB        PIC S9(3) COMP.
009000     05  FILLER              PIC X(10).
009100
009200 01  WS-SWITCHES.
009300     05  WS-EOF-BLDG         PIC X(1)  VALUE 'N'.
009400         88  EOF-BLDG                  VALUE 'Y'.
009500     05  FILLER              PIC X(10).
009600
009700 01  WS-FILE-STATUS.
009800     05  WS-BLDMAST-STATUS   PIC X(2).
009900     05  WS-PNUCARD-STATUS   PIC X(2).
010000     05  WS-MPCTOUT-STATUS   PIC X(2).
010100     05  FILLER              PIC X(8).
010200
010300 01  WS-BLDG-REC.
010400     COPY SGWBLDG.
010500* VUE ALTERNATIVE OCTET PAR OCTET POUR DUMP D'ANOMALIE
010600 01  WS-BLDG-REC-DUMP REDEFINES WS-BLDG-REC
010700                                 PIC X(414).
010800
010900* TABLE DE TRAVAIL DES CONSOMMATIONS MENSUELLES BRUTES, AVANT
011000* CALCUL DU POURCENTAGE - REPRISE DU DETAIL DU BATIMENT TROUVE
011100 01  WS-MONTH-KWH-TABLE.
011200     05  WS-MONTH-KWH        OCCURS 12 TIMES
011300                              PIC S9(7)V9(2) COMP.
011400
011500 01  WS-MPCT-RESULT.
011600     05  WS-MPCT-PNU          PIC X(20).
011700     05  WS-MPCT-FOUND-IND    PIC X(1).
011800         88  MPCT-FOUND               VALUE 'Y'.
011900         88  MPCT-NOT-FOUND           VALUE 'N'.
012000     05  WS-MPCT-ANNUAL-TOTAL PIC S9(9)V9(2).
012100     05  WS-MPCT-MONTHLY      OCCURS 12 TIMES.
012200         10  WS-MPCT-MONTH-NO PIC 9(2).
012300         10  WS-MPCT-PERCENT  PIC S9(3)V9(3).
012400     05  FILLER               PIC X(10).
012500* VUE ALTERNATIVE OCTET PAR OCTET POUR DUMP D'ANOMALIE
012600 01  WS-MPCT-RESULT-DUMP REDEFINES WS-MPCT-RESULT
012700                                 PIC X(138).
012800
012900 PROCEDURE DIVISION.
013000
013100 0000-MAIN-LINE.
013200     PERFORM 0100-INITIALISATIONS   THRU 0100-EXIT.
013300     PERFORM 0200-BALAYAGE-FICHIER  THRU 0200-EXIT.
013400     PERFORM 0400-CALCUL-POURCENTAGES THRU 0400-EXIT.
013500     PERFORM 0500-ECRIT-RESULTAT    THRU 0500-EXIT.
013600     PERFORM 0900-TERMINAISON       THRU 0900-EXIT.
013700     STOP RUN.
013800
013900***********************************************************
014000* INITIALISATIONS - LECTURE DE LA CARTE DE PARAMETRE       *
014100* PORTANT LE PNU DU BATIMENT RECHERCHE                     *
014200***********************************************************
014300 0100-INITIALISATIONS.
014400     ACCEPT WS-RUN-DATE FROM DATE.
014500     MOVE ZERO  TO WS-RECORD-COUNT.
014600     MOVE ZERO  TO WS-MONTH-KWH-TABLE.
014700     MOVE 'N'   TO WS-MPCT-FOUND-IND.
014800     MOVE ZERO  TO WS-MPCT-ANNUAL-TOTAL.
014900     OPEN INPUT  BUILDING-RECORD-FILE
015000     OPEN INPUT  PNU-CARD-FILE
015100     OPEN OUTPUT MPCT-RESULT-FILE.
015200     READ PNU-CARD-FILE INTO WS-MPCT-PNU
015300         AT END
015400             MOVE SPACES TO WS-MPCT-PNU
015500     END-READ.
015600     CLOSE PNU-CARD-FILE.
015700 0100-EXIT.
015800     EXIT.
015900
016000***********************************************************
016100* BALAYAGE SEQUENTIEL DU FICHIER MAITRE - LE PREMIER       *
016200* BATIMENT DONT LE PNU CORRESPOND EMPORTE LA RECHERCHE     *
016300***********************************************************
016400 0200-BALAYAGE-FICHIER.
016500     PERFORM 0210-LIT-UN-BATIMENT THRU 0210-EXIT.
016600     PERFORM 0220-TESTE-UN-BATIMENT THRU 0220-EXIT
016700         UNTIL EOF-BLDG OR MPCT-FOUND.
016800 0200-EXIT.
016900     EXIT.
017000
017100 0210-LIT-UN-BATIMENT.
017200     READ BUILDING-RECORD-FILE INTO WS-BLDG-REC
017300         AT END
017400             MOVE 'Y' TO WS-EOF-BLDG
017500     END-READ.
017600 0210-EXIT.
017700     EXIT.
017800
017900* COMPARAISON DIRECTE SUR ZONES DE MEME LONGUEUR CADREES A
018000* GAUCHE ET COMPLETEES D'ESPACES - EQUIVALENT DE LA
018100* COMPARAISON "TRIMMED" DEMANDEE PAR LE CAHIER DES CHARGES
018200 0220-TESTE-UN-BATIMENT.
018300     ADD 1 TO WS-RECORD-COUNT.
018400     IF BLDG-PNU = WS-MPCT-PNU
018500        SET MPCT-FOUND TO TRUE
018600        PERFORM 0300-CUMULE-ANNUEL THRU 0300-EXIT
018700     ELSE
018800        PERFORM 0210-LIT-UN-BATIMENT THRU 0210-EXIT
018900     END-IF.
019000 0220-EXIT.
019100     EXIT.
019200
019300* REPRISE DES 12 POSTES MENSUELS DU BATIMENT TROUVE ET
019400* CUMUL DU TOTAL ANNUEL
019500 0300-CUMULE-ANNUEL.
019600     PERFORM 0310-CUMULE-UN-MOIS THRU 0310-EXIT
019700         VARYING W0-MONTH-SUB FROM 1 BY 1
019800         UNTIL W0-MONTH-SUB > 12.
019900 0300-EXIT.
020000     EXIT.
020100
020200 0310-CUMULE-UN-MOIS.
020300     MOVE BLDG-MONTH-ELECTRICITY(W0-MONTH-SUB)
020400         TO WS-MONTH-KWH(W0-MONTH-SUB).
020500     ADD BLDG-MONTH-ELECTRICITY(W0-MONTH-SUB)
020600         TO WS-MPCT-ANNUAL-TOTAL.
020700 0310-EXIT.
020800     EXIT.
020900
021000* POURCENTAGE DE CHAQUE MOIS PAR RAPPORT AU TOTAL ANNUEL,
021100* A 3 DECIMALES - GARDE-FOU SI LE TOTAL ANNUEL EST NUL
021200* (BATIMENT NON TROUVE OU CONSOMMATION ENTIEREMENT NULLE)
021300 0400-CALCUL-POURCENTAGES.
021400     PERFORM 0410-CALCULE-UN-MOIS THRU 0410-EXIT
021500         VARYING W0-MONTH-SUB FROM 1 BY 1
021600         UNTIL W0-MONTH-SUB > 12.
021700 0400-EXIT.
021800     EXIT.
021900
022000 0410-CALCULE-UN-MOIS.
022100     MOVE W0-MONTH-SUB TO WS-MPCT-MONTH-NO(W0-MONTH-SUB).
022200     IF WS-MPCT-ANNUAL-TOTAL = ZERO
022300        MOVE ZERO TO WS-MPCT-PERCENT(W0-MONTH-SUB)
022400     ELSE
022500        COMPUTE WS-MPCT-PERCENT(W0-MONTH-SUB) ROUNDED =
022600            (WS-MONTH-KWH(W0-MONTH-SUB) /
022700             WS-MPCT-ANNUAL-TOTAL) * 100
022800     END-IF.
022900 0410-EXIT.
023000     EXIT.
023100
023200 0500-ECRIT-RESULTAT.
023300     WRITE MPCT-FILE-REC FROM WS-MPCT-RESULT.
023400 0500-EXIT.
023500     EXIT.
023600
023700***********************************************************
023800* TERMINAISON DU PASSAGE                                  *
023900***********************************************************
024000 0900-TERMINAISON.
024100     CLOSE BUILDING-RECORD-FILE
024200           MPCT-RESULT-FILE.
024300 0900-EXIT.
024400     EXIT.
024500
024600 END PROGRAM SGEMPCT.
