000100*****************************************************************
000200* MEMBRE COPY   SGWFCYR                                        *
000300* ---------------------------------------------------------    *
000400* UNE LIGNE DE LA SERIE ANNEE PAR ANNEE DE LA PROJECTION        *
000500* D'ECONOMIES D'ENERGIE APRES RETROFIT.                        *
000600*                                                               *
000700*   19/03/24 JMB TICKET SG-0003 : CREATION INITIALE             *  SG-0003
000800*****************************************************************
000900* MILLESIME DE LA LIGNE PROJETEE
001000 05  FCYR-YEAR                   PIC 9(4).
001100* CONSOMMATION PROJETEE APRES RETROFIT, KWH/AN
001200 05  FCYR-AFTER-KWH              PIC 9(9).
001300* ENERGIE ECONOMISEE PROJETEE, KWH/AN
001400 05  FCYR-SAVING-KWH             PIC 9(9).
001500* COUT ECONOMISE PROJETE, EN WONS/AN
001600 05  FCYR-SAVING-COST-WON        PIC 9(11).
001700* ZONE DE RESERVE
001800 05  FILLER                      PIC X(10).
