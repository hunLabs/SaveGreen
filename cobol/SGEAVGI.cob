000100*****************************************************************
000200* PROGRAMME SGEAVGI                                             *
000300* LANGAGE COBOL                                                 *
000400*                                                                *
000500* MOYENNE D'INTENSITE D'USAGE ENERGETIQUE PAR CATEGORIE DE      *
000600* BATIMENT - LOT SAVEGREEN.                                     *
000700*                                                                *
000800*****************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    SGEAVGI.
001100 AUTHOR.        P. BRIAND.
001200 INSTALLATION.  CENTRE DE CALCUL FISCALITE ENERGIE-BATIMENT.
001300 DATE-WRITTEN.  11/02/1986.
001400 DATE-COMPILED.
001500 SECURITY.      CONFIDENTIEL - DIFFUSION RESTREINTE AUX AGENTS
001600*                HABILITES DU SERVICE FISCALITE ENERGIE.
001700*****************************************************************
001800* JOURNAL DES MODIFICATIONS                                     *
001900*   11/02/86 PBR DEMANDE 0710 : CREATION INITIALE - CALCUL DU   *     0710
002000*            TAUX MOYEN D'ABATTEMENT PAR CATEGORIE DE LOCAL     *
002100*            (ACCES A LA BASE PAR APPEL DL/I)                   *
002200*   03/07/90 PBR DEMANDE 1050 : AJOUT DU COMPTEUR DE LOCAUX     *     1050
002300*            RETENUS DANS LE CALCUL DE LA MOYENNE               *
002400*   14/12/95 CVI DEMANDE 1750 : BASCULEMENT DE L'ACCES DL/I     *     1750
002500*            VERS UN BALAYAGE SEQUENTIEL DU FICHIER MAITRE      *
002600*   30/09/98 KJH DEMANDE Y2K-007 : MISE EN CONFORMITE PASSAGE   *  Y2K-007
002700*            AN 2000                                             *
002800*   15/01/99 KJH DEMANDE Y2K-014 : RECETTE DE BASCULEMENT AN    *  Y2K-014
002900*            2000 SUR JEU D'ESSAI COMPLET                       *
003000*   19/03/24 JMB TICKET SG-0005 : REPRISE COMPLETE DU PROGRAMME *  SG-0005
003100*            POUR LE LOT SAVEGREEN - MOYENNE D'INTENSITE        *
003200*            ENERGETIQUE PAR CATEGORIE DE BATIMENT              *
003300*****************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     UPSI-0 ON SG-RELANCE-DEMANDEE OFF SG-DEROULEMENT-NORMAL.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT BUILDING-RECORD-FILE ASSIGN TO BLDMAST
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS  IS WS-BLDMAST-STATUS.
004600
004700     SELECT CATEGORY-CARD-FILE   ASSIGN TO CATCARD
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS  IS WS-CATCARD-STATUS.
005000
005100     SELECT AVGI-RESULT-FILE     ASSIGN TO AVGIOUT
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS  IS WS-AVGIOUT-STATUS.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700* ZONE ANONYME : LE DECOUPAGE EN RUBRIQUES NOMMEES SE FAIT
005800* UNE SEULE FOIS, DANS LA ZONE DE TRAVAIL WS-BLDG-REC.
005900 FD  BUILDING-RECORD-FILE
006000     RECORD CONTAINS 414 CHARACTERS
006100     DATA RECORD IS BLDG-FILE-REC.
006200 01  BLDG-FILE-REC               PIC X(414).
006300
006400 FD  CATEGORY-CARD-FILE
006500     RECORD CONTAINS 20 CHARACTERS
006600     DATA RECORD IS CATC-FILE-REC.
006700 01  CATC-FILE-REC               PIC X(20).
006800
006900 FD  AVGI-RESULT-FILE
007000     RECORD CONTAINS 45 CHARACTERS
007100     DATA RECORD IS AVGI-FILE-REC.
007200 01  AVGI-FILE-REC               PIC X(45).
007300
007400 WORKING-STORAGE SECTION.
007500*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
007600 01  SLATVARS               PIC X(122)                 VALUE 'SLAT
007700-    'VARS START:19/03/2409:38:19JMBERNARD        SGEAVGI0001000010
007800-    'SGV.PRD.PGM                                 SLAT VARS END'.
007900
008000 01  WS-PROGRAM-VERSION     PIC X(23) VALUE
008100                                 'SGEAVGI  02 DU 19/03/24'.
008200
008300* DATE DE PASSAGE, ECLATEE POUR TRACE EN CAS D'ANOMALIE
008400 01  WS-RUN-DATE             PIC 9(6).
008500 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
008600     05  WS-RUN-YY           PIC 9(2).
008700     05  WS-RUN-MM           PIC 9(2).
008800     05  WS-RUN-DD           PIC 9(2).
008900
009000 01  WS-COUNTERS.
009100     05  WS-RECORD-COUNT     PIC S9(7) COMP.
009200     05  WS-MATCH-COUNT      PIC S9(7) COMP.
009300     05  FILLER              PIC X(10).
009400
009500 01  WS-ACCUM.
009600     05  WS-SUM-INTENSITY    PIC S9(9)V9(2) COMP.
009700     05  FILLER              PIC X(10).
009800
009900 01  WS-SWITCHES.
010000     05  WS-EOF-BLDG         PIC X(1)  VALUE 'N'.
010100         88  EOF-BLDG                  VALUE 'Y'.
010200     05  FILLER              PIC X(10).
010300
010400 01  WS-FILE-STATUS.
010500     05  WS-BLDMAST-STATUS   PIC X(2).
010600     05  WS-CATCARD-STATUS   PIC X(2).
010700     05  WS-AVGIOUT-STATUS   PIC X(2).
010800     05  FILLER              PIC X(8).
010900
011000 01  WS-CATEGORY             PIC X(20).
011100
011200 01  WS-BLDG-REC.
011300     COPY SGWBLDG.
011400* VUE ALTERNATIVE OCTET PAR OCTET POUR DUMP D'ANOMALIE
011500 01  WS-BLDG-REC-DUMP REDEFINES WS-BLDG-REC
011600                                 PIC X(414).
011700
011800 01  WS-AVGI-RESULT.
011900     05  WS-AVGI-CATEGORY     PIC X(20).
012000     05  WS-AVGI-MATCH-COUNT  PIC 9(7).
012100     05  WS-AVGI-AVERAGE      PIC S9(5)V9(2).
012200     05  WS-AVGI-FOUND-IND    PIC X(1).
012300         88  AVGI-DATA-FOUND          VALUE 'Y'.
012400         88  AVGI-NO-DATA             VALUE 'N'.
012500     05  FILLER               PIC X(10).
012550* VUE ALTERNATIVE OCTET PAR OCTET POUR DUMP D'ANOMALIE
012560 01  WS-AVGI-RESULT-DUMP REDEFINES WS-AVGI-RESULT
012570                                 PIC X(45).
012600
012700 PROCEDURE DIVISION.
012800
012900 0000-MAIN-LINE.
013000     PERFORM 0100-INITIALISATIONS  THRU 0100-EXIT.
013100     PERFORM 0200-BALAYAGE-FICHIER THRU 0200-EXIT.
013200     PERFORM 0400-CALCUL-MOYENNE   THRU 0400-EXIT.
013300     PERFORM 0500-ECRIT-RESULTAT   THRU 0500-EXIT.
013400     PERFORM 0900-TERMINAISON      THRU 0900-EXIT.
013500     STOP RUN.
013600
013700***********************************************************
013800* INITIALISATIONS - LECTURE DE LA CARTE DE PARAMETRE       *
013900* PORTANT LA CATEGORIE DE BATIMENT RECHERCHEE              *
014000***********************************************************
014100 0100-INITIALISATIONS.
014200     ACCEPT WS-RUN-DATE FROM DATE.
014300     MOVE ZERO TO WS-RECORD-COUNT WS-MATCH-COUNT
014400                  WS-SUM-INTENSITY.
014500     OPEN INPUT  BUILDING-RECORD-FILE
014600     OPEN INPUT  CATEGORY-CARD-FILE
014700     OPEN OUTPUT AVGI-RESULT-FILE.
014800     READ CATEGORY-CARD-FILE INTO WS-CATEGORY
014900         AT END
015000             MOVE SPACES TO WS-CATEGORY
015100     END-READ.
015200     CLOSE CATEGORY-CARD-FILE.
015300 0100-EXIT.
015400     EXIT.
015500
015600***********************************************************
015700* BALAYAGE SEQUENTIEL DU FICHIER MAITRE JUSQU'A FIN        *
015800* (DEMANDE 1750 - ANCIEN ACCES DL/I ABANDONNE)              *
015900***********************************************************
016000 0200-BALAYAGE-FICHIER.
016100     PERFORM 0210-LIT-UN-BATIMENT THRU 0210-EXIT.
016200     PERFORM 0220-TRAITE-UN-BATIMENT THRU 0220-EXIT
016300         UNTIL EOF-BLDG.
016400 0200-EXIT.
016500     EXIT.
016600
016700 0210-LIT-UN-BATIMENT.
016800     READ BUILDING-RECORD-FILE INTO WS-BLDG-REC
016900         AT END
017000             MOVE 'Y' TO WS-EOF-BLDG
017100     END-READ.
017200 0210-EXIT.
017300     EXIT.
017400
017500* COMPARAISON DIRECTE SUR ZONES DE MEME LONGUEUR CADREES A
017600* GAUCHE ET COMPLETEES D'ESPACES - EQUIVALENT DE LA
017700* COMPARAISON "TRIMMED" DEMANDEE PAR LE CAHIER DES CHARGES
017800 0220-TRAITE-UN-BATIMENT.
017900     ADD 1 TO WS-RECORD-COUNT.
018000     IF BLDG-TYPE2 = WS-CATEGORY AND BLDG-INTENSITY-PRESENT
018100        PERFORM 0300-CUMULE-INTENSITE THRU 0300-EXIT
018200     END-IF.
018300     PERFORM 0210-LIT-UN-BATIMENT THRU 0210-EXIT.
018400 0220-EXIT.
018500     EXIT.
018600
018700 0300-CUMULE-INTENSITE.
018800     ADD 1 TO WS-MATCH-COUNT.
018900     ADD BLDG-ENERGY-INTENSITY TO WS-SUM-INTENSITY.
019000 0300-EXIT.
019100     EXIT.
019200
019300* MOYENNE ARITHMETIQUE SIMPLE, OU CONSTAT EXPLICITE D'ABSENCE
019400* DE DONNEE SI AUCUN BATIMENT NE CORRESPOND A LA CATEGORIE
019500 0400-CALCUL-MOYENNE.
019600     IF WS-MATCH-COUNT = ZERO
019700        MOVE 'N' TO WS-AVGI-FOUND-IND
019800        MOVE ZERO TO WS-AVGI-AVERAGE
019900     ELSE
020000        MOVE 'Y' TO WS-AVGI-FOUND-IND
020100        COMPUTE WS-AVGI-AVERAGE ROUNDED =
020200                WS-SUM-INTENSITY / WS-MATCH-COUNT
020300     END-IF.
020400 0400-EXIT.
020500     EXIT.
020600
020700 0500-ECRIT-RESULTAT.
020800     MOVE WS-CATEGORY    TO WS-AVGI-CATEGORY.
020900     MOVE WS-MATCH-COUNT TO WS-AVGI-MATCH-COUNT.
021000     WRITE AVGI-FILE-REC FROM WS-AVGI-RESULT.
021100 0500-EXIT.
021200     EXIT.
021300
021400***********************************************************
021500* TERMINAISON DU PASSAGE                                  *
021600***********************************************************
021700 0900-TERMINAISON.
021800     CLOSE BUILDING-RECORD-FILE
021900           AVGI-RESULT-FILE.
022000 0900-EXIT.
022100     EXIT.
022200
022300 END PROGRAM SGEAVGI.
