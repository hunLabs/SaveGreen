000100*****************************************************************
000200* MEMBRE COPY   SGWSIMR                                        *
000300* ---------------------------------------------------------    *
000400* ZONE DE RETOUR DU SIMULATEUR (CALCULETTE 1 - ABATTEMENTS ET  *
000500* INCITATIONS ZEB). UN ENREGISTREMENT PAR SIMULATION RENDUE.   *
000600*                                                               *
000700*   19/03/24 JMB TICKET SG-0001 : CREATION INITIALE             *  SG-0001
000800*****************************************************************
000900* CLASSE ENERGETIQUE DE LA TRANCHE TAX-POLICY TROUVEE
001000 05  SIMR-GRADE                  PIC X(20).
001100* CATEGORIE DE CLASSE DE LA TRANCHE TAX-POLICY TROUVEE
001200 05  SIMR-CATEGORY               PIC X(20).
001300* TAUX D'AUTOSUFFISANCE ENERGETIQUE CALCULE, EN POURCENT
001400 05  SIMR-ENERGY-SELF            PIC S9(5)V9(3).
001500* CLASSE ZEB TROUVEE, OU LITTERAL 'AUCUNE CLASSE' A DEFAUT
001600 05  SIMR-ZEB-GRADE              PIC X(20).
001700* ABATTEMENT TAXE FONCIERE RETENU (MAX TAXE / ZEB)
001800 05  SIMR-PROPERTY-TAX           PIC S9(3).
001900* ABATTEMENT TAXE D'ACQUISITION RETENU (MAX TAXE / ZEB)
002000 05  SIMR-ACQUIRE-TAX            PIC S9(3).
002100* BONUS EMPRISE/HAUTEUR RETENU (MAX TAXE / ZEB)
002200 05  SIMR-AREA-BONUS             PIC S9(3).
002300* LIBELLE AIDE ENERGIES RENOUVELABLES (TRANCHE ZEB UNIQUEMENT)
002400 05  SIMR-RENEWABLE-SUPPORT      PIC X(40).
002500* ABATTEMENT FRAIS DE CERTIFICATION (TRANCHE ZEB UNIQUEMENT)
002600 05  SIMR-CERT-DISCOUNT          PIC S9(3).
002700* ZONE DE RESERVE
002800 05  FILLER                      PIC X(20).
