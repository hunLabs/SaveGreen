000100*****************************************************************
000200* PROGRAMME SGESIM1                                             *
000300* LANGAGE COBOL                                                 *
000400*                                                                *
000500* CALCULETTE DE COTATION DES ABATTEMENTS FISCAUX ET DES         *
000600* INCITATIONS ZEB (BATIMENT A ENERGIE ZERO) DU LOT SAVEGREEN.   *
000700*                                                                *
000800*****************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    SGESIM1.
001100 AUTHOR.        M. DUBREUIL.
001200 INSTALLATION.  CENTRE DE CALCUL FISCALITE ENERGIE-BATIMENT.
001300 DATE-WRITTEN.  14/03/1984.
001400 DATE-COMPILED.
001500 SECURITY.      CONFIDENTIEL - DIFFUSION RESTREINTE AUX AGENTS
001600*                HABILITES DU SERVICE FISCALITE ENERGIE.
001700*****************************************************************
001800* JOURNAL DES MODIFICATIONS                                     *
001900*   14/03/84 MDU DEMANDE 1042 : CREATION INITIALE DU CALCULETTE *     1042
002000*            D'ABATTEMENT SUR INTENSITE D'USAGE ENERGETIQUE     *
002100*   02/07/86 MDU DEMANDE 1198 : CORRECTION ARRONDI SUR LE TAUX  *     1198
002200*            D'AUTOSUFFISANCE ENERGETIQUE (HALF-UP A 3 DEC.)    *
002300*   20/11/90 PLR DEMANDE 1523 : AJOUT DE LA CATEGORIE DE CLASSE *     1523
002400*            ENERGETIQUE DANS LE BAREME ET LE RETOUR            *
002500*   09/05/94 PLR DEMANDE 1699 : REVISION DU BAREME SUITE A LA   *     1699
002600*            REFORME DES TRANCHES D'INTENSITE                  *
002700*   30/09/98 KJH DEMANDE Y2K-004 : MISE EN CONFORMITE PASSAGE   *  Y2K-004
002800*            AN 2000 - MILLESIMES DE TRANCHE SUR 4 POSITIONS    *
002900*   15/01/99 KJH DEMANDE Y2K-011 : RECETTE DE BASCULEMENT AN    *  Y2K-011
003000*            2000 SUR JEU D'ESSAI COMPLET                       *
003100*   18/04/01 KJH DEMANDE 2044 : AJOUT DU BONUS EMPRISE AU SOL / *     2044
003200*            HAUTEUR DANS LE BAREME TAX-POLICY                  *
003300*   03/10/05 SBM DEMANDE 2311 : PASSAGE DU BAREME DE LA BASE    *     2311
003400*            RELATIONNELLE AU FICHIER SEQUENTIEL PLAT           *
003500*   27/02/09 SBM DEMANDE 2477 : AJOUT DU CALCUL DE GENERATION   *     2477
003600*            PHOTOVOLTAIQUE ET DU TAUX D'AUTOSUFFISANCE         *
003700*   11/06/13 SBM DEMANDE 2810 : REVISION DE LA FORMULE DE       *     2810
003800*            GENERATION (FACTEUR DE RENDEMENT FIXE 0,8)         *
003900*   22/08/16 YSK DEMANDE 3105 : INTRODUCTION DES TRANCHES ZEB   *     3105
004000*            ET DE LEUR BAREME PROPRE                           *
004100*   30/01/18 YSK DEMANDE 3212 : FUSION DES ABATTEMENTS TAXE ET  *     3212
004200*            ZEB PAR LA VALEUR MAXIMALE DES DEUX BAREMES        *
004300*   14/05/21 YSK DEMANDE 3390 : LIBELLE ZEB SANS CORRESPONDANCE *     3390
004400*            EN CAS D'ABSENCE DE TRANCHE ZEB TROUVEE            *
004500*   19/03/24 JMB TICKET SG-0001 : REPRISE COMPLETE DU PROGRAMME *  SG-0001
004600*            POUR LE LOT SAVEGREEN (BATCH LIGNE PAR LIGNE)      *
004700*****************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-0 ON SG-RELANCE-DEMANDEE OFF SG-DEROULEMENT-NORMAL.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT TAX-POLICY-FILE       ASSIGN TO TAXPOL
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS  IS WS-TAXPOL-STATUS.
006000
006100     SELECT ZEB-POLICY-FILE       ASSIGN TO ZEBPOL
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS  IS WS-ZEBPOL-STATUS.
006400
006500     SELECT SIMULATOR-INPUT-FILE  ASSIGN TO SIMIN
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS  IS WS-SIMIN-STATUS.
006800
006900     SELECT SIMULATOR-RESULT-FILE ASSIGN TO SIMOUT
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS  IS WS-SIMOUT-STATUS.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500* LES ZONES FD SONT LAISSEES ANONYMES : LE DECOUPAGE EN
007600* RUBRIQUES NOMMEES SE FAIT UNE SEULE FOIS, DANS LA TABLE
007700* MEMOIRE (TAXP-TABLE/ZEBP-TABLE) OU DANS LA ZONE DE TRAVAIL
007800* (WS-SIMI-REC/WS-SIMR-REC), PAR MOVE DE GROUPE A GROUPE.
007900 FD  TAX-POLICY-FILE
008000     RECORD CONTAINS 353 CHARACTERS
008100     DATA RECORD IS TAXP-FILE-REC.
008200 01  TAXP-FILE-REC               PIC X(353).
008300
008400 FD  ZEB-POLICY-FILE
008500     RECORD CONTAINS 112 CHARACTERS
008600     DATA RECORD IS ZEBP-FILE-REC.
008700 01  ZEBP-FILE-REC               PIC X(112).
008800
008900 FD  SIMULATOR-INPUT-FILE
009000     RECORD CONTAINS 68 CHARACTERS
009100     DATA RECORD IS SIMI-FILE-REC.
009200 01  SIMI-FILE-REC               PIC X(68).
009300
009400 FD  SIMULATOR-RESULT-FILE
009500     RECORD CONTAINS 140 CHARACTERS
009600     DATA RECORD IS SIMR-FILE-REC.
009700 01  SIMR-FILE-REC               PIC X(140).
009800
009900 WORKING-STORAGE SECTION.
010000*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
010100 01  SLATVARS               PIC X(122)                 VALUE 'SLAT
010200-    'VARS START:19/03/2409:14:02JMBERNARD        SGESIM10001000010
010300-    'SGV.PRD.PGM                                 SLAT VARS END'.
010400
010500 01  WS-PROGRAM-VERSION     PIC X(23) VALUE
010600                                 'SGESIM1  03 DU 19/03/24'.
010700
010800* DATE DE PASSAGE, ECLATEE POUR TRACE EN CAS D'ANOMALIE
010900 01  WS-RUN-DATE             PIC 9(6).
011000 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
011100     05  WS-RUN-YY           PIC 9(2).
011200     05  WS-RUN-MM           PIC 9(2).
011300     05  WS-RUN-DD           PIC 9(2).
011400
011500 01  WS-COUNTERS.
011600     05  WS-TAXP-COUNT       PIC S9(4) COMP.
011700     05  WS-ZEBP-COUNT       PIC S9(4) COMP.
011800     05  WS-TAXP-SUB         PIC S9(4) COMP.
011900     05  WS-ZEBP-SUB         PIC S9(4) COMP.
012000     05  WS-RECORD-COUNT     PIC S9(7) COMP.
012100     05  FILLER              PIC X(10).
012200
012300 01  WS-SWITCHES.
012400     05  WS-EOF-SIMI         PIC X(1)  VALUE 'N'.
012500         88  EOF-SIMI                  VALUE 'Y'.
012600     05  WS-TAXP-FOUND       PIC X(1)  VALUE 'N'.
012700         88  TAXP-FOUND                VALUE 'Y'.
012800     05  WS-ZEBP-FOUND       PIC X(1)  VALUE 'N'.
012900         88  ZEBP-FOUND                VALUE 'Y'.
013000     05  FILLER              PIC X(10).
013100
013200 01  WS-FILE-STATUS.
013300     05  WS-TAXPOL-STATUS    PIC X(2).
013400     05  WS-ZEBPOL-STATUS    PIC X(2).
013500     05  WS-SIMIN-STATUS     PIC X(2).
013600     05  WS-SIMOUT-STATUS    PIC X(2).
013700     05  FILLER              PIC X(8).
013800
013900* TABLE DU BAREME TAX-POLICY, CHARGEE UNE FOIS EN 0200
014000 01  TAXP-TABLE-AREA.
014100     05  TAXP-TABLE OCCURS 50 TIMES.
014200         COPY SGWTAXP.
014300* VUE ALTERNATIVE OCTET PAR OCTET POUR DUMP D'ANOMALIE
014400 01  TAXP-TABLE-DUMP REDEFINES TAXP-TABLE-AREA.
014500     05  TAXP-DUMP-ROW           PIC X(353) OCCURS 50 TIMES.
014600
014700* TABLE DU BAREME ZEB-POLICY, CHARGEE UNE FOIS EN 0200
014800 01  ZEBP-TABLE-AREA.
014900     05  ZEBP-TABLE OCCURS 50 TIMES.
015000         COPY SGWZEBP.
015100* VUE ALTERNATIVE OCTET PAR OCTET POUR DUMP D'ANOMALIE
015200 01  ZEBP-TABLE-DUMP REDEFINES ZEBP-TABLE-AREA.
015300     05  ZEBP-DUMP-ROW           PIC X(112) OCCURS 50 TIMES.
015400
015500* ZONE DE TRAVAIL POUR LA SIMULATION EN COURS
015600 01  WS-SIMI-REC.
015700     COPY SGWSIMI.
015800 01  WS-SIMR-REC.
015900     COPY SGWSIMR.
016000
016100* ZONES DE CALCUL INTERMEDIAIRES
016200 01  WS-CALC-FIELDS.
016300     05  W0-EFFICIENCY           PIC 9V9(1)     VALUE 0.8.
016400     05  W0-GENERATION           PIC S9(9)V9(3).
016500     05  W0-RATIO-AUTOSUF        PIC S9(5)V9(3).
016600     05  W0-USAGE-INTENSITY      PIC S9(7)V9(3).
016700     05  W0-PROPERTY-TAX-TAXE    PIC S9(3).
016800     05  W0-ACQUIRE-TAX-TAXE     PIC S9(3).
016900     05  W0-AREA-BONUS-TAXE      PIC S9(3).
017000     05  W0-PROPERTY-TAX-ZEB     PIC S9(3).
017100     05  W0-ACQUIRE-TAX-ZEB      PIC S9(3).
017200     05  W0-AREA-BONUS-ZEB       PIC S9(3).
017300     05  FILLER                  PIC X(10).
017400
017500* LITTERAL DE CLASSE ZEB A DEFAUT DE CORRESPONDANCE
017600 01  WS-ZEB-GRADE-NONE       PIC X(20) VALUE '등급없음'.
017700
017800 PROCEDURE DIVISION.
017900
018000 0000-MAIN-LINE.
018100     PERFORM 0100-INITIALISATIONS THRU 0100-EXIT.
018200     PERFORM 0200-CHARGE-TABLES   THRU 0200-EXIT.
018300     PERFORM 0300-LIT-SIMULATEUR  THRU 0300-EXIT.
018400     PERFORM 0400-TRAITE-UNE-DEMANDE THRU 0400-EXIT
018500         UNTIL EOF-SIMI.
018600     PERFORM 0900-TERMINAISON     THRU 0900-EXIT.
018700     STOP RUN.
018800
018900***********************************************************
019000* INITIALISATIONS                                         *
019100***********************************************************
019200 0100-INITIALISATIONS.
019300     ACCEPT WS-RUN-DATE FROM DATE.
019400     MOVE ZERO TO WS-TAXP-COUNT WS-ZEBP-COUNT WS-RECORD-COUNT.
019500     OPEN INPUT  TAX-POLICY-FILE
019600     OPEN INPUT  ZEB-POLICY-FILE
019700     OPEN INPUT  SIMULATOR-INPUT-FILE
019800     OPEN OUTPUT SIMULATOR-RESULT-FILE.
019900 0100-EXIT.
020000     EXIT.
020100
020200***********************************************************
020300* CHARGEMENT DES BAREMES EN TABLE MEMOIRE (LECTURE UNIQUE  *
020400* EN DEBUT DE PASSAGE - PAS DE TRI, BALAYAGE LINEAIRE)     *
020500***********************************************************
020600 0200-CHARGE-TABLES.
020700     PERFORM 0210-LIT-UNE-TRANCHE-TAXE THRU 0210-EXIT
020800         UNTIL WS-TAXPOL-STATUS = '10'.
020900     PERFORM 0220-LIT-UNE-TRANCHE-ZEB  THRU 0220-EXIT
021000         UNTIL WS-ZEBPOL-STATUS = '10'.
021100 0200-EXIT.
021200     EXIT.
021300
021400 0210-LIT-UNE-TRANCHE-TAXE.
021500     READ TAX-POLICY-FILE
021600         AT END
021700             MOVE '10' TO WS-TAXPOL-STATUS
021800         NOT AT END
021900             ADD 1 TO WS-TAXP-COUNT
022000             MOVE TAXP-FILE-REC TO TAXP-TABLE(WS-TAXP-COUNT)
022100     END-READ.
022200 0210-EXIT.
022300     EXIT.
022400
022500 0220-LIT-UNE-TRANCHE-ZEB.
022600     READ ZEB-POLICY-FILE
022700         AT END
022800             MOVE '10' TO WS-ZEBPOL-STATUS
022900         NOT AT END
023000             ADD 1 TO WS-ZEBP-COUNT
023100             MOVE ZEBP-FILE-REC TO ZEBP-TABLE(WS-ZEBP-COUNT)
023200     END-READ.
023300 0220-EXIT.
023400     EXIT.
023500
023600***********************************************************
023700* LECTURE D'UNE DEMANDE DE SIMULATION                     *
023800***********************************************************
023900 0300-LIT-SIMULATEUR.
024000     READ SIMULATOR-INPUT-FILE INTO WS-SIMI-REC
024100         AT END
024200             MOVE 'Y' TO WS-EOF-SIMI
024300     END-READ.
024400 0300-EXIT.
024500     EXIT.
024600
024700***********************************************************
024800* TRAITEMENT D'UNE DEMANDE DE SIMULATION                  *
024900***********************************************************
025000 0400-TRAITE-UNE-DEMANDE.
025100     ADD 1 TO WS-RECORD-COUNT.
025200     INITIALIZE WS-SIMR-REC.
025300     PERFORM 0410-CALCUL-GENERATION    THRU 0410-EXIT.
025400     PERFORM 0420-CHERCHE-TRANCHE-TAXE THRU 0420-EXIT.
025500     PERFORM 0430-CHERCHE-TRANCHE-ZEB  THRU 0430-EXIT.
025600     PERFORM 0440-FUSION-AVANTAGES     THRU 0440-EXIT.
025700     PERFORM 0450-ECRIT-RESULTAT       THRU 0450-EXIT.
025800     PERFORM 0300-LIT-SIMULATEUR       THRU 0300-EXIT.
025900 0400-EXIT.
026000     EXIT.
026100
026200* GENERATION PHOTOVOLTAIQUE ANNUELLE, TAUX D'AUTOSUFFISANCE
026300* ET INTENSITE D'USAGE PAR SURFACE (VOIR DEMANDE 2477/2810)
026400 0410-CALCUL-GENERATION.
026500     COMPUTE W0-GENERATION ROUNDED =
026600             SIMI-SOLAR-RADIATION * W0-EFFICIENCY *
026700             SIMI-PANEL-POWER * SIMI-PANEL-COUNT / 1000.
026800
026900     IF SIMI-ENERGY NOT = ZERO
027000        COMPUTE W0-RATIO-AUTOSUF ROUNDED =
027100                W0-GENERATION / SIMI-ENERGY
027200     ELSE
027300        MOVE ZERO TO W0-RATIO-AUTOSUF
027400     END-IF.
027500     COMPUTE W0-RATIO-AUTOSUF = W0-RATIO-AUTOSUF * 100.
027600     MOVE W0-RATIO-AUTOSUF TO SIMR-ENERGY-SELF.
027700
027800     IF SIMI-AREA NOT = ZERO
027900        COMPUTE W0-USAGE-INTENSITY ROUNDED =
028000                (SIMI-ENERGY - W0-GENERATION) / SIMI-AREA
028100     ELSE
028200        MOVE ZERO TO W0-USAGE-INTENSITY
028300     END-IF.
028400 0410-EXIT.
028500     EXIT.
028600
028700* RECHERCHE DE LA PREMIERE TRANCHE TAX-POLICY DONT
028800* L'INTENSITE D'USAGE ENCADRE CELLE CALCULEE CI-DESSUS
028900 0420-CHERCHE-TRANCHE-TAXE.
029000     MOVE 'N' TO WS-TAXP-FOUND.
029100     MOVE ZERO TO W0-PROPERTY-TAX-TAXE W0-ACQUIRE-TAX-TAXE
029200                  W0-AREA-BONUS-TAXE.
029300     MOVE 1 TO WS-TAXP-SUB.
029400     PERFORM 0421-TESTE-UNE-TRANCHE-TAXE THRU 0421-EXIT
029500         UNTIL WS-TAXP-SUB > WS-TAXP-COUNT OR TAXP-FOUND.
029600 0420-EXIT.
029700     EXIT.
029800
029900 0421-TESTE-UNE-TRANCHE-TAXE.
030000     IF W0-USAGE-INTENSITY >= TAXP-USAGE-MIN(WS-TAXP-SUB) AND
030100        W0-USAGE-INTENSITY <= TAXP-USAGE-MAX(WS-TAXP-SUB)
030200        MOVE 'Y' TO WS-TAXP-FOUND
030300        MOVE TAXP-TAX1-DISCOUNT(WS-TAXP-SUB)
030400                                 TO W0-PROPERTY-TAX-TAXE
030500        MOVE TAXP-TAX2-DISCOUNT(WS-TAXP-SUB)
030600                                 TO W0-ACQUIRE-TAX-TAXE
030700        MOVE TAXP-AREA-BONUS(WS-TAXP-SUB)
030800                                 TO W0-AREA-BONUS-TAXE
030900        MOVE TAXP-GRADE-LABEL(WS-TAXP-SUB)    TO SIMR-GRADE
031000        MOVE TAXP-GRADE-CATEGORY(WS-TAXP-SUB) TO SIMR-CATEGORY
031100     ELSE
031200        ADD 1 TO WS-TAXP-SUB
031300     END-IF.
031400 0421-EXIT.
031500     EXIT.
031600
031700* RECHERCHE DE LA PREMIERE TRANCHE ZEB-POLICY DONT LE TAUX
031800* D'AUTOSUFFISANCE ENCADRE CELUI CALCULE CI-DESSUS
031900 0430-CHERCHE-TRANCHE-ZEB.
032000     MOVE 'N' TO WS-ZEBP-FOUND.
032100     MOVE ZERO TO W0-PROPERTY-TAX-ZEB W0-ACQUIRE-TAX-ZEB
032200                  W0-AREA-BONUS-ZEB.
032300     MOVE 1 TO WS-ZEBP-SUB.
032400     PERFORM 0431-TESTE-UNE-TRANCHE-ZEB THRU 0431-EXIT
032500         UNTIL WS-ZEBP-SUB > WS-ZEBP-COUNT OR ZEBP-FOUND.
032600 0430-EXIT.
032700     EXIT.
032800
032900 0431-TESTE-UNE-TRANCHE-ZEB.
033000     IF SIMR-ENERGY-SELF >= ZEBP-MIN-PERCENT(WS-ZEBP-SUB) AND
033100        SIMR-ENERGY-SELF <= ZEBP-MAX-PERCENT(WS-ZEBP-SUB)
033200        MOVE 'Y' TO WS-ZEBP-FOUND
033300        MOVE ZEBP-TAX1-DISCOUNT(WS-ZEBP-SUB)
033400                                 TO W0-PROPERTY-TAX-ZEB
033500        MOVE ZEBP-TAX2-DISCOUNT(WS-ZEBP-SUB)
033600                                 TO W0-ACQUIRE-TAX-ZEB
033700        MOVE ZEBP-AREA-BONUS(WS-ZEBP-SUB)
033800                                 TO W0-AREA-BONUS-ZEB
033900        MOVE ZEBP-NAME(WS-ZEBP-SUB)           TO SIMR-ZEB-GRADE
034000        MOVE ZEBP-RENEWABLE-SUPPORT(WS-ZEBP-SUB)
034100                                 TO SIMR-RENEWABLE-SUPPORT
034200        MOVE ZEBP-CERTIFICATION-DISC(WS-ZEBP-SUB)
034300                                 TO SIMR-CERT-DISCOUNT
034400     ELSE
034500        ADD 1 TO WS-ZEBP-SUB
034600     END-IF.
034700 0431-EXIT.
034800     EXIT.
034900
035000* FUSION DES DEUX BAREMES PAR LA VALEUR MAXIMALE (DEMANDE 3212)
035100 0440-FUSION-AVANTAGES.
035200     IF W0-PROPERTY-TAX-ZEB > W0-PROPERTY-TAX-TAXE
035300        MOVE W0-PROPERTY-TAX-ZEB  TO SIMR-PROPERTY-TAX
035400     ELSE
035500        MOVE W0-PROPERTY-TAX-TAXE TO SIMR-PROPERTY-TAX
035600     END-IF.
035700
035800     IF W0-ACQUIRE-TAX-ZEB > W0-ACQUIRE-TAX-TAXE
035900        MOVE W0-ACQUIRE-TAX-ZEB  TO SIMR-ACQUIRE-TAX
036000     ELSE
036100        MOVE W0-ACQUIRE-TAX-TAXE TO SIMR-ACQUIRE-TAX
036200     END-IF.
036300
036400     IF W0-AREA-BONUS-ZEB > W0-AREA-BONUS-TAXE
036500        MOVE W0-AREA-BONUS-ZEB  TO SIMR-AREA-BONUS
036600     ELSE
036700        MOVE W0-AREA-BONUS-TAXE TO SIMR-AREA-BONUS
036800     END-IF.
036900
037000     IF NOT ZEBP-FOUND
037100        MOVE WS-ZEB-GRADE-NONE TO SIMR-ZEB-GRADE
037200        MOVE SPACES            TO SIMR-RENEWABLE-SUPPORT
037300        MOVE ZERO              TO SIMR-CERT-DISCOUNT
037400     END-IF.
037500 0440-EXIT.
037600     EXIT.
037700
037800 0450-ECRIT-RESULTAT.
037900     WRITE SIMR-FILE-REC FROM WS-SIMR-REC.
038000 0450-EXIT.
038100     EXIT.
038200
038300***********************************************************
038400* TERMINAISON DU PASSAGE                                  *
038500***********************************************************
038600 0900-TERMINAISON.
038700     CLOSE TAX-POLICY-FILE
038800           ZEB-POLICY-FILE
038900           SIMULATOR-INPUT-FILE
039000           SIMULATOR-RESULT-FILE.
039100 0900-EXIT.
039200     EXIT.
039300
039400 END PROGRAM SGESIM1.
