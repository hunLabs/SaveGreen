000100*****************************************************************
000200* MEMBRE COPY   SGWGUPI                                        *
000300* ---------------------------------------------------------    *
000400* ZONE D'APPEL DU DIMENSIONNEMENT DE PANNEAUX (CALCULETTE 2 -  *
000500* MONTEE EN CLASSE ENERGETIQUE). UN ENREGISTREMENT PAR DEMANDE.*
000600*                                                               *
000700*   19/03/24 JMB TICKET SG-0002 : CREATION INITIALE             *  SG-0002
000800*****************************************************************
000900* SURFACE DE PLANCHER DU BATIMENT, EN M2
001000 05  GUPI-AREA                   PIC S9(7)V9(2).
001100* PUISSANCE NOMINALE PAR PANNEAU, EN WATTS
001200 05  GUPI-PANEL-POWER            PIC S9(5).
001300* FACTEUR D'ENSOLEILLEMENT ANNUEL, EN KWH/M2/AN
001400 05  GUPI-SOLAR-RADIATION        PIC S9(5)V9(3).
001500* CLASSE ENERGETIQUE ACTUELLE DU BATIMENT (1 A 10)
001600 05  GUPI-CURRENT-GRADE          PIC 9(2).
001700* CLASSE ENERGETIQUE CIBLE DU BATIMENT (1 A 10)
001800 05  GUPI-TARGET-GRADE           PIC 9(2).
001900* ZONE DE RESERVE
002000 05  FILLER                      PIC X(30).
