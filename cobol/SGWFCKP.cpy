000100*****************************************************************
000200* MEMBRE COPY   SGWFCKP                                        *
000300* ---------------------------------------------------------    *
000400* INDICATEURS DE PERFORMANCE ET RECOMMANDATION DE RETROFIT,     *
000500* DERIVES DE LA DERNIERE LIGNE DE LA SERIE FCYR.                *
000600*                                                               *
000700*   19/03/24 JMB TICKET SG-0003 : CREATION INITIALE             *  SG-0003
000800*****************************************************************
000900* ENERGIE ECONOMISEE REPRESENTATIVE (DERNIERE ANNEE), KWH/AN
001000 05  FCKP-SAVING-KWH-YR          PIC 9(9).
001100* COUT ECONOMISE REPRESENTATIF (DERNIERE ANNEE), WONS/AN
001200 05  FCKP-SAVING-COST-YR         PIC 9(11).
001300* POURCENTAGE D'ECONOMIE, ENTIER, ARRONDI
001400 05  FCKP-SAVING-PCT             PIC 9(3).
001500* DUREE DE RETOUR SUR INVESTISSEMENT, EN ANNEES, 2 DECIMALES
001600 05  FCKP-PAYBACK-YEARS          PIC S9(5)V9(2).
001700* LIBELLE DE RECOMMANDATION
001800 05  FCKP-LABEL                  PIC X(13).
001900* SCORE DE RECOMMANDATION, 0 A 5
002000 05  FCKP-SCORE                  PIC 9(1).
002100* ZONE DE RESERVE
002200 05  FILLER                      PIC X(10).
