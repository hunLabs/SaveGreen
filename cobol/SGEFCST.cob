000100*****************************************************************
000200* PROGRAMME SGEFCST                                             *
000300* LANGAGE COBOL                                                 *
000400*                                                                *
000500* PROJECTION PLURIANNUELLE DES ECONOMIES D'ENERGIE APRES        *
000600* RETROFIT ET COTATION DE LA RECOMMANDATION - LOT SAVEGREEN.    *
000700*                                                                *
000800*****************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    SGEFCST.
001100 AUTHOR.        E. DUCLOS.
001200 INSTALLATION.  CENTRE DE CALCUL FISCALITE ENERGIE-BATIMENT.
001300 DATE-WRITTEN.  02/05/1985.
001400 DATE-COMPILED.
001500 SECURITY.      CONFIDENTIEL - DIFFUSION RESTREINTE AUX AGENTS
001600*                HABILITES DU SERVICE FISCALITE ENERGIE.
001700*****************************************************************
001800* JOURNAL DES MODIFICATIONS                                     *
001900*   02/05/85 EDU DEMANDE 0655 : CREATION INITIALE - ECHEANCIER  *     0655
002000*            D'EXONERATION DEGRESSIVE SUR CONSTRUCTION NEUVE    *
002100*            (5 POSTES ANNUELS)                                 *
002200*   19/01/88 EDU DEMANDE 0790 : AJOUT DU TAUX DE DEGRESSIVITE   *     0790
002300*            ANNUEL PARAMETRABLE                                *
002400*   25/08/93 CVI DEMANDE 1301 : EXTENSION DE L'ECHEANCIER A UNE *     1301
002500*            PERIODE DE LONGUEUR VARIABLE                       *
002600*   30/09/98 KJH DEMANDE Y2K-006 : MISE EN CONFORMITE PASSAGE   *  Y2K-006
002700*            AN 2000                                             *
002800*   15/01/99 KJH DEMANDE Y2K-013 : RECETTE DE BASCULEMENT AN    *  Y2K-013
002900*            2000 SUR JEU D'ESSAI COMPLET                       *
003000*   12/03/04 SBM DEMANDE 2255 : BASCULEMENT DE L'ECHEANCIER     *     2255
003100*            D'EXONERATION VERS LA PROJECTION D'ECONOMIES       *
003200*            D'ENERGIE APRES RETROFIT (MEME STRUCTURE DE TABLE) *
003300*   21/09/11 SBM DEMANDE 2650 : AJOUT DU CALCUL DE DUREE DE     *     2650
003400*            RETOUR SUR INVESTISSEMENT (PAYBACK)                *
003500*   14/02/17 YSK DEMANDE 3010 : AJOUT DU SCORE ET DU LIBELLE DE *     3010
003600*            RECOMMANDATION (RECOMMEND/CONDITIONAL/NOT)         *
003700*   19/03/24 JMB TICKET SG-0003 : REPRISE COMPLETE DU PROGRAMME *  SG-0003
003800*            POUR LE LOT SAVEGREEN (BATCH LIGNE PAR LIGNE)      *
003900*   02/06/24 JMB TICKET SG-0037 : AJOUT DE L'ANNEE COURANTE     *  SG-0037
004000*            FOURNIE EN ENTREE - LE BATCH NE LIT PLUS D'HORLOGE *
004100*            SYSTEME POUR LE CALCUL D'ANCIENNETE DU BATIMENT    *
004200*****************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     UPSI-0 ON SG-RELANCE-DEMANDEE OFF SG-DEROULEMENT-NORMAL.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT FORECAST-INPUT-FILE  ASSIGN TO FCSTIN
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS  IS WS-FCSTIN-STATUS.
005500
005600     SELECT FORECAST-OUTPUT-FILE ASSIGN TO FCSTOUT
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS  IS WS-FCSTOUT-STATUS.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200* ZONE ANONYME : LE DECOUPAGE EN RUBRIQUES NOMMEES SE FAIT
006300* UNE SEULE FOIS, DANS LA ZONE DE TRAVAIL WS-FCIN-REC.
006400 FD  FORECAST-INPUT-FILE
006500     RECORD CONTAINS 45 CHARACTERS
006600     DATA RECORD IS FCIN-FILE-REC.
006700 01  FCIN-FILE-REC               PIC X(45).
006800
006900* LE FICHIER DE SORTIE PORTE DEUX FORMES D'ENREGISTREMENT,
007000* DISTINGUEES PAR L'OCTET DE TETE FCOT-RECORD-TYPE : 'Y' POUR
007100* UNE LIGNE ANNEE DE LA SERIE, 'K' POUR LA LIGNE DE SYNTHESE
007200* (KPI) QUI CLOT CHAQUE DEMANDE (VOIR DEMANDE 3010)
007300 FD  FORECAST-OUTPUT-FILE
007400     RECORD CONTAINS 55 CHARACTERS
007500     DATA RECORD IS FCOT-FILE-REC.
007600 01  FCOT-FILE-REC.
007700     05  FCOT-RECORD-TYPE        PIC X(1).
007800         88  FCOT-YEAR-ROW               VALUE 'Y'.
007900         88  FCOT-KPI-ROW                VALUE 'K'.
008000     05  FCOT-DETAIL              PIC X(54).
008100 01  FCOT-YEAR-VIEW REDEFINES FCOT-FILE-REC.
008200     05  FILLER                   PIC X(1).
008300     05  FCOT-YEAR-DATA           PIC X(43).
008400     05  FILLER                   PIC X(11).
008500 01  FCOT-KPI-VIEW REDEFINES FCOT-FILE-REC.
008600     05  FILLER                   PIC X(1).
008700     05  FCOT-KPI-DATA            PIC X(54).
008800
008900 WORKING-STORAGE SECTION.
009000*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
009100 01  SLATVARS               PIC X(122)                 VALUE 'SLAT
009200-    'VARS START:19/03/2409:31:05JMBERNARD        SGEFCST0001000010
009300-    'SGV.PRD.PGM                                 SLAT VARS END'.
009400
009500 01  WS-PROGRAM-VERSION     PIC X(23) VALUE
009600                                 'SGEFCST  04 DU 02/06/24'.
009700
009800* DATE DE PASSAGE, ECLATEE POUR TRACE EN CAS D'ANOMALIE
009900 01  WS-RUN-DATE             PIC 9(6).
010000 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
010100     05  WS-RUN-YY           PIC 9(2).
010200     05  WS-RUN-MM           PIC 9(2).
010300     05  WS-RUN-DD           PIC 9(2).
010400
010500 01  WS-COUNTERS.
010600     05  WS-RECORD-COUNT     PIC S9(7) COMP.
010700     05  W0-YEAR-SUB         PIC S9(3) COMP.
010800     05  W0-RANGE-LENGTH     PIC S9(3) COMP.
010900     05  W0-LAST-SUB         PIC S9(3) COMP.
010950     05  W0-YEAR-TEMP        PIC 9(4)  COMP.
011000     05  FILLER              PIC X(10).
011100
011200 01  WS-SWITCHES.
011300     05  WS-EOF-FCIN         PIC X(1)  VALUE 'N'.
011400         88  EOF-FCIN                  VALUE 'Y'.
011500     05  FILLER              PIC X(10).
011600
011700 01  WS-FILE-STATUS.
011800     05  WS-FCSTIN-STATUS    PIC X(2).
011900     05  WS-FCSTOUT-STATUS   PIC X(2).
012000     05  FILLER              PIC X(8).
012100
012200 01  WS-FCIN-REC.
012300     COPY SGWFCIN.
012400
012500* TABLE DE LA SERIE ANNEE PAR ANNEE, CONSTRUITE EN 0400 PUIS
012600* RELUE EN 0500/0700 (MEME PRINCIPE QUE L'ANCIEN ECHEANCIER
012700* DEGRESSIF A 5 POSTES - DEMANDE 2255)
012800 01  WS-YEAR-TABLE.
012900     05  WS-YEAR-ROW OCCURS 100 TIMES.
013000         COPY SGWFCYR.
013100
013200 01  WS-FCKP-REC.
013300     COPY SGWFCKP.
013400
013500 01  WS-CALC-FIELDS.
013600     05  W0-AFTER-FACTOR     PIC S9(1)V9(6) COMP VALUE 1.
013700     05  W0-SAVING-FACTOR    PIC S9(1)V9(6) COMP VALUE 1.
013800     05  W0-REP-SAVING-KWH   PIC S9(9).
013900     05  W0-REP-SAVING-COST  PIC S9(11).
014000     05  W0-DENOM            PIC S9(9).
014100     05  W0-AGE              PIC S9(4).
014200     05  W0-SAVE-PTS         PIC 9(1).
014300     05  W0-PAYBACK-PTS      PIC 9(1).
014400     05  W0-AGE-PTS          PIC 9(1).
014500     05  W0-GUARD-FAILED     PIC X(1).
014600         88  GUARD-FAILED             VALUE 'Y'.
014700     05  FILLER              PIC X(10).
014800
014900 PROCEDURE DIVISION.
015000
015100 0000-MAIN-LINE.
015200     PERFORM 0100-INITIALISATIONS    THRU 0100-EXIT.
015300     PERFORM 0200-LIT-DEMANDE        THRU 0200-EXIT.
015400     PERFORM 0250-TRAITE-UNE-DEMANDE THRU 0250-EXIT
015500         UNTIL EOF-FCIN.
015600     PERFORM 0900-TERMINAISON        THRU 0900-EXIT.
015700     STOP RUN.
015800
015900***********************************************************
016000* INITIALISATIONS                                         *
016100***********************************************************
016200 0100-INITIALISATIONS.
016300     ACCEPT WS-RUN-DATE FROM DATE.
016400     MOVE ZERO TO WS-RECORD-COUNT.
016500     OPEN INPUT  FORECAST-INPUT-FILE
016600     OPEN OUTPUT FORECAST-OUTPUT-FILE.
016700 0100-EXIT.
016800     EXIT.
016900
017000 0200-LIT-DEMANDE.
017100     READ FORECAST-INPUT-FILE INTO WS-FCIN-REC
017200         AT END
017300             MOVE 'Y' TO WS-EOF-FCIN
017400     END-READ.
017500 0200-EXIT.
017600     EXIT.
017700
017800***********************************************************
017900* TRAITEMENT D'UNE DEMANDE DE PROJECTION                  *
018000***********************************************************
018100 0250-TRAITE-UNE-DEMANDE.
018200     ADD 1 TO WS-RECORD-COUNT.
018300     PERFORM 0300-NORMALISE-PERIODE    THRU 0300-EXIT.
018400     PERFORM 0400-PROJETTE-SERIE       THRU 0400-EXIT.
018500     PERFORM 0500-CALCUL-KPI           THRU 0500-EXIT.
018600     PERFORM 0600-SCORE-RECOMMANDATION THRU 0600-EXIT.
018700     PERFORM 0700-ECRIT-SERIE-ET-KPI   THRU 0700-EXIT.
018800     PERFORM 0200-LIT-DEMANDE          THRU 0200-EXIT.
018900 0250-EXIT.
019000     EXIT.
019100
019200* NORMALISATION DE LA PERIODE DEMANDEE (DEMANDE 1301) : SI L'ANNEE
019250* DE FIN EST ANTERIEURE A L'ANNEE DE DEBUT, LES DEUX BORNES SONT
019270* INTERVERTIES ; SI LES DEUX ANNEES SONT IDENTIQUES, LA PERIODE
019280* EST PROLONGEE DE 6 ANS SUPPLEMENTAIRES (SERIE DE 7 ANS AU
019290* MINIMUM EXIGEE PAR LE CAHIER DES CHARGES). LA LONGUEUR DE LA
019300* PERIODE EST ENSUITE BORNEE A 1 AU MINIMUM ET A LA TAILLE DE LA
019310* TABLE AU MAXIMUM.
019400 0300-NORMALISE-PERIODE.
019420     IF FCIN-TO-YEAR < FCIN-FROM-YEAR
019440        MOVE FCIN-FROM-YEAR TO W0-YEAR-TEMP
019460        MOVE FCIN-TO-YEAR   TO FCIN-FROM-YEAR
019480        MOVE W0-YEAR-TEMP   TO FCIN-TO-YEAR
019500     END-IF.
019520     IF FCIN-TO-YEAR = FCIN-FROM-YEAR
019540        COMPUTE FCIN-TO-YEAR = FCIN-FROM-YEAR + 6
019560     END-IF.
019580     COMPUTE W0-RANGE-LENGTH =
019600             FCIN-TO-YEAR - FCIN-FROM-YEAR + 1.
019700     IF W0-RANGE-LENGTH < 1
019800        MOVE 1 TO W0-RANGE-LENGTH
019900     END-IF.
020000     IF W0-RANGE-LENGTH > 100
020100        MOVE 100 TO W0-RANGE-LENGTH
020200     END-IF.
020300 0300-EXIT.
020400     EXIT.
020500
020600* CONSTRUCTION DE LA SERIE ANNEE PAR ANNEE PAR DECROISSANCE
020700* GEOMETRIQUE DES DEUX FACTEURS (APRES-RETROFIT ET ECONOMIE)
020800 0400-PROJETTE-SERIE.
020900     MOVE 1 TO W0-AFTER-FACTOR W0-SAVING-FACTOR.
021000     PERFORM 0410-CALCULE-UNE-ANNEE THRU 0410-EXIT
021100         VARYING W0-YEAR-SUB FROM 1 BY 1
021200         UNTIL W0-YEAR-SUB > W0-RANGE-LENGTH.
021300 0400-EXIT.
021400     EXIT.
021500
021600 0410-CALCULE-UNE-ANNEE.
021700     IF W0-YEAR-SUB > 1
021800        COMPUTE W0-AFTER-FACTOR ROUNDED =
021900                W0-AFTER-FACTOR * 0.94
022000        COMPUTE W0-SAVING-FACTOR ROUNDED =
022100                W0-SAVING-FACTOR * 0.92
022200     END-IF.
022300
022400     COMPUTE FCYR-YEAR(W0-YEAR-SUB) =
022500             FCIN-FROM-YEAR + W0-YEAR-SUB - 1.
022600
022700     COMPUTE FCYR-AFTER-KWH(W0-YEAR-SUB) ROUNDED =
022800             2150000 * W0-AFTER-FACTOR.
022900     IF FCYR-AFTER-KWH(W0-YEAR-SUB) < ZERO
023000        MOVE ZERO TO FCYR-AFTER-KWH(W0-YEAR-SUB)
023100     END-IF.
023200
023300     COMPUTE FCYR-SAVING-KWH(W0-YEAR-SUB) ROUNDED =
023400             360000 * W0-SAVING-FACTOR.
023500     IF FCYR-SAVING-KWH(W0-YEAR-SUB) < ZERO
023600        MOVE ZERO TO FCYR-SAVING-KWH(W0-YEAR-SUB)
023700     END-IF.
023800
023900     COMPUTE FCYR-SAVING-COST-WON(W0-YEAR-SUB) =
024000             FCYR-SAVING-KWH(W0-YEAR-SUB) * 150.
024100 0410-EXIT.
024200     EXIT.
024300
024400* INDICATEURS DERIVES DE LA DERNIERE LIGNE DE LA SERIE
024500 0500-CALCUL-KPI.
024600     MOVE W0-RANGE-LENGTH TO W0-LAST-SUB.
024700     MOVE FCYR-SAVING-KWH(W0-LAST-SUB)  TO W0-REP-SAVING-KWH.
024800     MOVE FCYR-SAVING-COST-WON(W0-LAST-SUB)
024900                                         TO W0-REP-SAVING-COST.
025000
025100     COMPUTE W0-DENOM =
025200             W0-REP-SAVING-KWH + FCYR-AFTER-KWH(W0-LAST-SUB).
025300     IF W0-DENOM = ZERO
025400        MOVE ZERO TO FCKP-SAVING-PCT
025500     ELSE
025600        COMPUTE FCKP-SAVING-PCT ROUNDED =
025700                W0-REP-SAVING-KWH * 100 / W0-DENOM
025800     END-IF.
025900
026000     IF W0-REP-SAVING-COST > ZERO
026100        COMPUTE FCKP-PAYBACK-YEARS ROUNDED =
026200                90000000 / W0-REP-SAVING-COST
026300     ELSE
026400* PAS DE COUT ECONOMISE : DUREE DE RETOUR TRAITEE COMME
026500* INFINIE, LE GARDE-FOU DE 0600 REJETTERA TOUJOURS CE CAS
026600        MOVE 99999.99 TO FCKP-PAYBACK-YEARS
026700     END-IF.
026800
026900     MOVE W0-REP-SAVING-KWH  TO FCKP-SAVING-KWH-YR.
027000     MOVE W0-REP-SAVING-COST TO FCKP-SAVING-COST-YR.
027100 0500-EXIT.
027200     EXIT.
027300
027400* GARDE-FOU PUIS BAREME DE POINTS SUR TAUX D'ECONOMIE, DUREE
027500* DE RETOUR ET ANCIENNETE DU BATIMENT (DEMANDE 3010)
027600 0600-SCORE-RECOMMANDATION.
027700     MOVE 'N' TO WS-GUARD-FAILED.
027800     IF FCKP-SAVING-PCT < 5 OR FCKP-PAYBACK-YEARS > 12
027900        MOVE 'Y' TO WS-GUARD-FAILED
028000     END-IF.
028100
028200     IF GUARD-FAILED
028300        MOVE ZERO TO FCKP-SCORE
028400        MOVE 'NOT_RECOMMEND' TO FCKP-LABEL
028500     ELSE
028600        IF FCKP-SAVING-PCT >= 15
028700           MOVE 2 TO W0-SAVE-PTS
028800        ELSE
028900           IF FCKP-SAVING-PCT >= 10
029000              MOVE 1 TO W0-SAVE-PTS
029100           ELSE
029200              MOVE 0 TO W0-SAVE-PTS
029300           END-IF
029400        END-IF
029500
029600        IF FCKP-PAYBACK-YEARS <= 5
029700           MOVE 2 TO W0-PAYBACK-PTS
029800        ELSE
029900           IF FCKP-PAYBACK-YEARS <= 8
030000              MOVE 1 TO W0-PAYBACK-PTS
030100           ELSE
030200              MOVE 0 TO W0-PAYBACK-PTS
030300           END-IF
030400        END-IF
030500
030600        IF FCIN-BUILT-YEAR NOT > ZERO OR
030700           FCIN-BUILT-YEAR > FCIN-CURRENT-YEAR
030800           MOVE 1 TO W0-AGE-PTS
030900        ELSE
031000           COMPUTE W0-AGE = FCIN-CURRENT-YEAR - FCIN-BUILT-YEAR
031100           IF W0-AGE >= 25
031200              MOVE 2 TO W0-AGE-PTS
031300           ELSE
031400              IF W0-AGE >= 10
031500                 MOVE 1 TO W0-AGE-PTS
031600              ELSE
031700                 MOVE 0 TO W0-AGE-PTS
031800              END-IF
031900           END-IF
032000        END-IF
032100
032200        COMPUTE FCKP-SCORE =
032300                W0-SAVE-PTS + W0-PAYBACK-PTS + W0-AGE-PTS
032400
032500        IF FCKP-SCORE >= 4
032600           MOVE 'RECOMMEND' TO FCKP-LABEL
032700        ELSE
032800           IF FCKP-SCORE >= 2
032900              MOVE 'CONDITIONAL' TO FCKP-LABEL
033000           ELSE
033100              MOVE 'NOT_RECOMMEND' TO FCKP-LABEL
033200           END-IF
033300        END-IF
033400     END-IF.
033500 0600-EXIT.
033600     EXIT.
033700
033800* ECRITURE DES LIGNES ANNEE PUIS DE LA LIGNE DE SYNTHESE
033900 0700-ECRIT-SERIE-ET-KPI.
034000     PERFORM 0710-ECRIT-UNE-ANNEE THRU 0710-EXIT
034100         VARYING W0-YEAR-SUB FROM 1 BY 1
034200         UNTIL W0-YEAR-SUB > W0-RANGE-LENGTH.
034300     PERFORM 0720-ECRIT-KPI THRU 0720-EXIT.
034400 0700-EXIT.
034500     EXIT.
034600
034700 0710-ECRIT-UNE-ANNEE.
034800     MOVE SPACES TO FCOT-FILE-REC.
034900     MOVE WS-YEAR-ROW(W0-YEAR-SUB) TO FCOT-YEAR-DATA.
035000     MOVE 'Y' TO FCOT-RECORD-TYPE.
035100     WRITE FCOT-FILE-REC.
035200 0710-EXIT.
035300     EXIT.
035400
035500 0720-ECRIT-KPI.
035600     MOVE SPACES TO FCOT-FILE-REC.
035700     MOVE WS-FCKP-REC TO FCOT-KPI-DATA.
035800     MOVE 'K' TO FCOT-RECORD-TYPE.
035900     WRITE FCOT-FILE-REC.
036000 0720-EXIT.
036100     EXIT.
036200
036300***********************************************************
036400* TERMINAISON DU PASSAGE                                  *
036500***********************************************************
036600 0900-TERMINAISON.
036700     CLOSE FORECAST-INPUT-FILE
036800           FORECAST-OUTPUT-FILE.
036900 0900-EXIT.
037000     EXIT.
037100
037200 END PROGRAM SGEFCST.
