000100*****************************************************************
000200* MEMBRE COPY   SGWSIMI                                        *
000300* ---------------------------------------------------------    *
000400* ZONE D'APPEL DU SIMULATEUR (CALCULETTE 1 - ABATTEMENTS ET    *
000500* INCITATIONS ZEB). UN ENREGISTREMENT PAR SIMULATION DEMANDEE. *
000600*                                                               *
000700*   19/03/24 JMB TICKET SG-0001 : CREATION INITIALE             *  SG-0001
000800*****************************************************************
000900* SURFACE DE PLANCHER DU BATIMENT, EN M2
001000 05  SIMI-AREA                   PIC S9(7)V9(2).
001100* CONSOMMATION ENERGETIQUE ANNUELLE, EN KWH
001200 05  SIMI-ENERGY                 PIC S9(9)V9(2).
001300* NOMBRE DE PANNEAUX SOLAIRES INSTALLES (0 SI NON GARNI)
001400 05  SIMI-PANEL-COUNT            PIC S9(5).
001500* PUISSANCE NOMINALE PAR PANNEAU, EN WATTS (0 SI NON GARNI)
001600 05  SIMI-PANEL-POWER            PIC S9(5).
001700* FACTEUR D'ENSOLEILLEMENT ANNUEL, EN KWH/M2/AN
001800 05  SIMI-SOLAR-RADIATION        PIC S9(5)V9(3).
001900* ZONE DE RESERVE
002000 05  FILLER                      PIC X(30).
