000100*****************************************************************
000200* MEMBRE COPY   SGWZEBP                                        *
000300* ---------------------------------------------------------    *
000400* DESCRIPTION DE LA TRANCHE DE BAREME ZEB-POLICY (INCITATIONS  *
000500* BATIMENT A ENERGIE ZERO SELON LE TAUX D'AUTOSUFFISANCE        *
000600* ENERGETIQUE DU BATIMENT).                                    *
000700*                                                               *
000800* UNE OCCURRENCE = UNE LIGNE DU FICHIER ZEB-POLICY-FILE.        *
000900* TABLE CHARGEE UNE FOIS EN DEBUT DE TRAITEMENT ET BALAYEE      *
001000* LINEAIREMENT (PAS DE TRI, PAS D'ACCES INDEXE).                *
001100*                                                               *
001200*   19/03/24 JMB TICKET SG-0001 : CREATION INITIALE             *  SG-0001
001300*****************************************************************
001400* IDENTIFIANT SURROGATE DE LA TRANCHE
001500 05  ZEBP-ID                     PIC 9(9).
001600* NOM DE CERTIFICATION ZEB, EX 'ZEB1'
001700 05  ZEBP-NAME                   PIC X(20).
001800* BORNE BASSE INCLUSE DU TAUX D'AUTOSUFFISANCE (POURCENT)
001900 05  ZEBP-MIN-PERCENT            PIC S9(5)V9(3).
002000* BORNE HAUTE INCLUSE DU TAUX D'AUTOSUFFISANCE (POURCENT)
002100 05  ZEBP-MAX-PERCENT            PIC S9(5)V9(3).
002200* TAUX ABATTEMENT TAXE FONCIERE ZEB, EN POURCENT ENTIER
002300 05  ZEBP-TAX1-DISCOUNT          PIC S9(3).
002400* TAUX ABATTEMENT TAXE D'ACQUISITION ZEB, EN POURCENT ENTIER
002500 05  ZEBP-TAX2-DISCOUNT          PIC S9(3).
002600* ABATTEMENT SUR FRAIS DE CERTIFICATION, EN POURCENT ENTIER
002700 05  ZEBP-CERTIFICATION-DISC     PIC S9(3).
002800* LIBELLE D'AIDE AUX ENERGIES RENOUVELABLES
002900 05  ZEBP-RENEWABLE-SUPPORT      PIC X(40).
003000* BONUS EMPRISE AU SOL / HAUTEUR ZEB, EN POURCENT ENTIER
003100 05  ZEBP-AREA-BONUS             PIC S9(3).
003200* ZONE DE RESERVE POUR EXTENSION FUTURE DU BAREME
003300 05  FILLER                      PIC X(15).
