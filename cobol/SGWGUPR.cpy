000100*****************************************************************
000200* MEMBRE COPY   SGWGUPR                                        *
000300* ---------------------------------------------------------    *
000400* ZONE DE RETOUR DU DIMENSIONNEMENT DE PANNEAUX (CALCULETTE 2).*
000500* UN ENREGISTREMENT PAR DEMANDE TRAITEE.                       *
000600*                                                               *
000700*   19/03/24 JMB TICKET SG-0002 : CREATION INITIALE             *  SG-0002
000800*****************************************************************
000900* NOMBRE DE PANNEAUX SUPPLEMENTAIRES NECESSAIRES (ARRONDI SUP.)
001000 05  GUPR-REQUIRED-PANELS        PIC S9(7).
001100* PUISSANCE TOTALE DELIVREE PAR LES PANNEAUX REQUIS, KWH/AN
001200 05  GUPR-TOTAL                  PIC S9(7)V9(1).
001300* ECONOMIE ANNUELLE D'ELECTRICITE, EN DIZAINES DE MILLIERS DE
001400* WONS (MAN-WON)
001500 05  GUPR-ANNUAL-SAVE-ELECTRIC   PIC S9(7)V9(1).
001600* ECONOMIE ANNUELLE DE CO2, EN TONNES
001700 05  GUPR-ANNUAL-SAVE-CO2        PIC S9(5)V9(1).
001800* ZONE DE RESERVE
001900 05  FILLER                      PIC X(20).
