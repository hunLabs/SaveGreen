000100*****************************************************************
000200* PROGRAMME SGESIM2                                             *
000300* LANGAGE COBOL                                                 *
000400*                                                                *
000500* CALCULETTE DE DIMENSIONNEMENT DE PANNEAUX PHOTOVOLTAIQUES     *
000600* POUR MONTEE EN CLASSE ENERGETIQUE - LOT SAVEGREEN.            *
000700*                                                                *
000800*****************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    SGESIM2.
001100 AUTHOR.        R. FONTAINE.
001200 INSTALLATION.  CENTRE DE CALCUL FISCALITE ENERGIE-BATIMENT.
001300 DATE-WRITTEN.  14/09/1987.
001400 DATE-COMPILED.
001500 SECURITY.      CONFIDENTIEL - DIFFUSION RESTREINTE AUX AGENTS
001600*                HABILITES DU SERVICE FISCALITE ENERGIE.
001700*****************************************************************
001800* JOURNAL DES MODIFICATIONS                                     *
001900*   14/09/87 RFO DEMANDE 0812 : CREATION INITIALE - DIMENSION-  *     0812
002000*            NEMENT DE CAPTEURS SOLAIRES THERMIQUES SELON UNE   *
002100*            GRILLE DE CLASSES D'INTENSITE ENERGETIQUE          *
002200*   22/02/89 RFO DEMANDE 0901 : ARRONDI TOUJOURS SUPERIEUR SUR  *     0901
002300*            LE NOMBRE DE CAPTEURS (PAS DE SOUS-DIMENSIONNEMENT)*
002400*   11/06/92 CVI DEMANDE 1188 : REVISION DE LA GRILLE DE 10     *     1188
002500*            TRANCHES DE CLASSE D'INTENSITE ENERGETIQUE         *
002600*   30/09/98 KJH DEMANDE Y2K-005 : MISE EN CONFORMITE PASSAGE   *  Y2K-005
002700*            AN 2000                                             *
002800*   15/01/99 KJH DEMANDE Y2K-012 : RECETTE DE BASCULEMENT AN    *  Y2K-012
002900*            2000 SUR JEU D'ESSAI COMPLET                       *
003000*   19/03/03 SBM DEMANDE 2210 : BASCULEMENT DES CAPTEURS        *     2210
003100*            SOLAIRES THERMIQUES VERS DES PANNEAUX PHOTO-       *
003200*            VOLTAIQUES (MEME GRILLE DE CLASSES CONSERVEE)      *
003300*   08/11/10 SBM DEMANDE 2601 : AJOUT DU CALCUL D'ECONOMIE      *     2601
003400*            ELECTRIQUE ANNUELLE (TARIF 185,5 WON/KWH)          *
003500*   27/04/15 YSK DEMANDE 2955 : AJOUT DU CALCUL D'ECONOMIE DE   *     2955
003600*            CO2 (FACTEUR D'EMISSION 0,415 KG/KWH RESEAU)       *
003700*   19/03/24 JMB TICKET SG-0002 : REPRISE COMPLETE DU PROGRAMME *  SG-0002
003800*            POUR LE LOT SAVEGREEN (BATCH LIGNE PAR LIGNE)      *
003900*****************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 ON SG-RELANCE-DEMANDEE OFF SG-DEROULEMENT-NORMAL.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT GRADE-UPGRADE-INPUT-FILE  ASSIGN TO GUPGIN
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS  IS WS-GUPGIN-STATUS.
005200
005300     SELECT GRADE-UPGRADE-RESULT-FILE ASSIGN TO GUPGOUT
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS  IS WS-GUPGOUT-STATUS.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900* LES ZONES FD SONT LAISSEES ANONYMES : LE DECOUPAGE EN
006000* RUBRIQUES NOMMEES SE FAIT UNE SEULE FOIS, DANS LA ZONE DE
006100* TRAVAIL (WS-GUPI-REC/WS-GUPR-REC), PAR MOVE DE GROUPE.
006200 FD  GRADE-UPGRADE-INPUT-FILE
006300     RECORD CONTAINS 56 CHARACTERS
006400     DATA RECORD IS GUPI-FILE-REC.
006500 01  GUPI-FILE-REC               PIC X(56).
006600
006700 FD  GRADE-UPGRADE-RESULT-FILE
006800     RECORD CONTAINS 49 CHARACTERS
006900     DATA RECORD IS GUPR-FILE-REC.
007000 01  GUPR-FILE-REC               PIC X(49).
007100
007200 WORKING-STORAGE SECTION.
007300*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
007400 01  SLATVARS               PIC X(122)                 VALUE 'SLAT
007500-    'VARS START:19/03/2409:22:47JMBERNARD        SGESIM20001000010
007600-    'SGV.PRD.PGM                                 SLAT VARS END'.
007700
007800 01  WS-PROGRAM-VERSION     PIC X(23) VALUE
007900                                 'SGESIM2  02 DU 19/03/24'.
008000
008100* DATE DE PASSAGE, ECLATEE POUR TRACE EN CAS D'ANOMALIE
008200 01  WS-RUN-DATE             PIC 9(6).
008300 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
008400     05  WS-RUN-YY           PIC 9(2).
008500     05  WS-RUN-MM           PIC 9(2).
008600     05  WS-RUN-DD           PIC 9(2).
008700
008800* GRILLE FIXE DES 10 TRANCHES DE CLASSE D'INTENSITE (DEMANDE
008900* 1188) - CONSERVEE SOUS FORME DE LITTERAL COMPACT DEPUIS
009000* L'ORIGINE DU PROGRAMME, REDEFINI EN TABLE POUR L'ACCES
009100 01  WS-GRADE-TABLE-LITERAL  PIC X(90) VALUE
009200     '000080040080140110140200170200260230260320290320380350380
009300-    '450415450520485520610565610700655'.
009400 01  WS-GRADE-TABLE REDEFINES WS-GRADE-TABLE-LITERAL.
009500     05  WS-GRADE-ROW OCCURS 10 TIMES.
009600         10  WS-GRADE-MIN    PIC 9(3).
009700         10  WS-GRADE-MAX    PIC 9(3).
009800         10  WS-GRADE-MID    PIC 9(3).
009900
010000 01  WS-COUNTERS.
010100     05  WS-RECORD-COUNT     PIC S9(7) COMP.
010200     05  WS-GRADE-SUB-CUR    PIC S9(3) COMP.
010300     05  WS-GRADE-SUB-TGT    PIC S9(3) COMP.
010400     05  FILLER              PIC X(10).
010500
010600 01  WS-SWITCHES.
010700     05  WS-EOF-GUPI         PIC X(1)  VALUE 'N'.
010800         88  EOF-GUPI                  VALUE 'Y'.
010900     05  FILLER              PIC X(10).
011000
011100 01  WS-FILE-STATUS.
011200     05  WS-GUPGIN-STATUS    PIC X(2).
011300     05  WS-GUPGOUT-STATUS   PIC X(2).
011400     05  FILLER              PIC X(8).
011500
011600 01  WS-GUPI-REC.
011700     COPY SGWGUPI.
011800* VUE ALTERNATIVE OCTET PAR OCTET POUR DUMP D'ANOMALIE
011900 01  WS-GUPI-REC-DUMP REDEFINES WS-GUPI-REC
012000                                 PIC X(56).
012100 01  WS-GUPR-REC.
012200     COPY SGWGUPR.
012300
012400 01  WS-CALC-FIELDS.
012500     05  W0-EFFICIENCY           PIC 9V9(1)     VALUE 0.8.
012600     05  W0-CURRENT-GRADE-MID    PIC S9(3).
012700     05  W0-TARGET-GRADE-MID     PIC S9(3).
012800     05  W0-ENERGY-DIFF          PIC S9(5).
012900     05  W0-TOTAL-ENERGY-DIFF    PIC S9(9)V9(2).
013000     05  W0-PANEL-KW             PIC S9(3)V9(3).
013100     05  W0-ONE-PANEL-GEN        PIC S9(7)V9(3).
013200     05  W0-PANELS-INT           PIC S9(7) COMP.
013300     05  W0-CHECK-BACK           PIC S9(9)V9(2).
013400     05  FILLER                  PIC X(10).
013500
013600 PROCEDURE DIVISION.
013700
013800 0000-MAIN-LINE.
013900     PERFORM 0100-INITIALISATIONS   THRU 0100-EXIT.
014000     PERFORM 0200-LIT-DEMANDE       THRU 0200-EXIT.
014100     PERFORM 0300-TRAITE-UNE-DEMANDE THRU 0300-EXIT
014200         UNTIL EOF-GUPI.
014300     PERFORM 0900-TERMINAISON       THRU 0900-EXIT.
014400     STOP RUN.
014500
014600***********************************************************
014700* INITIALISATIONS                                         *
014800***********************************************************
014900 0100-INITIALISATIONS.
015000     ACCEPT WS-RUN-DATE FROM DATE.
015100     MOVE ZERO TO WS-RECORD-COUNT.
015200     OPEN INPUT  GRADE-UPGRADE-INPUT-FILE
015300     OPEN OUTPUT GRADE-UPGRADE-RESULT-FILE.
015400 0100-EXIT.
015500     EXIT.
015600
015700 0200-LIT-DEMANDE.
015800     READ GRADE-UPGRADE-INPUT-FILE INTO WS-GUPI-REC
015900         AT END
016000             MOVE 'Y' TO WS-EOF-GUPI
016100     END-READ.
016200 0200-EXIT.
016300     EXIT.
016400
016500***********************************************************
016600* TRAITEMENT D'UNE DEMANDE DE DIMENSIONNEMENT              *
016700***********************************************************
016800 0300-TRAITE-UNE-DEMANDE.
016900     ADD 1 TO WS-RECORD-COUNT.
017000     INITIALIZE WS-GUPR-REC.
017100     PERFORM 0310-CHERCHE-MIDPOINT-COURANT THRU 0310-EXIT.
017200     PERFORM 0320-CHERCHE-MIDPOINT-CIBLE   THRU 0320-EXIT.
017300     PERFORM 0330-CALCUL-DIMENSIONNEMENT   THRU 0330-EXIT.
017400     PERFORM 0340-ECRIT-RESULTAT           THRU 0340-EXIT.
017500     PERFORM 0200-LIT-DEMANDE              THRU 0200-EXIT.
017600 0300-EXIT.
017700     EXIT.
017800
017900* RECHERCHE DU MIDPOINT DE LA CLASSE ENERGETIQUE COURANTE
018000* (GRILLE INDEXEE DIRECTEMENT PAR LE NUMERO DE CLASSE 1-10)
018100 0310-CHERCHE-MIDPOINT-COURANT.
018200     MOVE GUPI-CURRENT-GRADE TO WS-GRADE-SUB-CUR.
018300     IF WS-GRADE-SUB-CUR >= 1 AND WS-GRADE-SUB-CUR <= 10
018400        MOVE WS-GRADE-MID(WS-GRADE-SUB-CUR)
018500                                 TO W0-CURRENT-GRADE-MID
018600     ELSE
018700        MOVE ZERO TO W0-CURRENT-GRADE-MID
018800     END-IF.
018900 0310-EXIT.
019000     EXIT.
019100
019200* RECHERCHE DU MIDPOINT DE LA CLASSE ENERGETIQUE CIBLE
019300 0320-CHERCHE-MIDPOINT-CIBLE.
019400     MOVE GUPI-TARGET-GRADE TO WS-GRADE-SUB-TGT.
019500     IF WS-GRADE-SUB-TGT >= 1 AND WS-GRADE-SUB-TGT <= 10
019600        MOVE WS-GRADE-MID(WS-GRADE-SUB-TGT)
019700                                 TO W0-TARGET-GRADE-MID
019800     ELSE
019900        MOVE ZERO TO W0-TARGET-GRADE-MID
020000     END-IF.
020100 0320-EXIT.
020200     EXIT.
020300
020400* CALCUL DU NOMBRE DE PANNEAUX NECESSAIRES ET DES ECONOMIES
020500* ANNUELLES ASSOCIEES (VOIR DEMANDES 0901, 2601, 2955)
020600 0330-CALCUL-DIMENSIONNEMENT.
020700     COMPUTE W0-ENERGY-DIFF =
020800             W0-CURRENT-GRADE-MID - W0-TARGET-GRADE-MID.
020900     COMPUTE W0-TOTAL-ENERGY-DIFF ROUNDED =
021000             W0-ENERGY-DIFF * GUPI-AREA.
021100
021200     COMPUTE W0-PANEL-KW ROUNDED = GUPI-PANEL-POWER / 1000.
021300     COMPUTE W0-ONE-PANEL-GEN ROUNDED =
021400             W0-PANEL-KW * GUPI-SOLAR-RADIATION * W0-EFFICIENCY.
021500
021600     IF W0-ONE-PANEL-GEN > ZERO
021700* ARRONDI TOUJOURS SUPERIEUR (DEMANDE 0901) - JAMAIS DE FONCTION
021800* INTRINSEQUE, LE QUOTIENT EST TRONQUE PUIS AJUSTE D'UNE UNITE
021900* S'IL RESTE UN SOLDE NON COUVERT
022000        COMPUTE W0-PANELS-INT =
022100                W0-TOTAL-ENERGY-DIFF / W0-ONE-PANEL-GEN
022200        COMPUTE W0-CHECK-BACK ROUNDED =
022300                W0-PANELS-INT * W0-ONE-PANEL-GEN
022400        IF W0-CHECK-BACK < W0-TOTAL-ENERGY-DIFF
022500           ADD 1 TO W0-PANELS-INT
022600        END-IF
022700        MOVE W0-PANELS-INT TO GUPR-REQUIRED-PANELS
022800        COMPUTE GUPR-TOTAL ROUNDED =
022900                W0-PANELS-INT * W0-ONE-PANEL-GEN
023000     ELSE
023100        MOVE ZERO TO GUPR-REQUIRED-PANELS GUPR-TOTAL
023200     END-IF.
023300
023400     COMPUTE GUPR-ANNUAL-SAVE-ELECTRIC ROUNDED =
023500             GUPR-TOTAL * 185.5 / 10000.
023600     COMPUTE GUPR-ANNUAL-SAVE-CO2 ROUNDED =
023700             GUPR-TOTAL * 0.415 / 1000.
023800 0330-EXIT.
023900     EXIT.
024000
024100 0340-ECRIT-RESULTAT.
024200     WRITE GUPR-FILE-REC FROM WS-GUPR-REC.
024300 0340-EXIT.
024400     EXIT.
024500
024600***********************************************************
024700* TERMINAISON DU PASSAGE                                  *
024800***********************************************************
024900 0900-TERMINAISON.
025000     CLOSE GRADE-UPGRADE-INPUT-FILE
025100           GRADE-UPGRADE-RESULT-FILE.
025200 0900-EXIT.
025300     EXIT.
025400
025500 END PROGRAM SGESIM2.
