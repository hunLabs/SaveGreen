000100*****************************************************************
000200* PROGRAMME SGEFPNU                                             *
000300* LANGAGE COBOL                                                 *
000400*                                                                *
000500* RECHERCHE D'UN BATIMENT PAR NUMERO DE PARCELLE (PNU) DANS LE  *
000600* REFERENTIEL BATIMENT - LOT SAVEGREEN.                         *
000700*                                                                *
000800*****************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    SGEFPNU.
001100 AUTHOR.        C. VIALA.
001200 INSTALLATION.  CENTRE DE CALCUL FISCALITE ENERGIE-BATIMENT.
001300 DATE-WRITTEN.  05/10/1983.
001400 DATE-COMPILED.
001500 SECURITY.      CONFIDENTIEL - DIFFUSION RESTREINTE AUX AGENTS
001600*                HABILITES DU SERVICE FISCALITE ENERGIE.
001700*****************************************************************
001800* JOURNAL DES MODIFICATIONS                                     *
001900*   05/10/83 CVI DEMANDE 0410 : CREATION INITIALE - UTILITAIRE  *     0410
002000*            DE RECHERCHE D'UN REDEVABLE PAR NUMERO DE PARCELLE *
002100*   18/02/88 CVI DEMANDE 0680 : AJOUT DU CONSTAT EXPLICITE DE   *     0680
002200*            NON-TROUVE EN SORTIE (AUPARAVANT ZONE VIDE)        *
002300*   11/09/94 KJH DEMANDE 1620 : REVUE DE LA BOUCLE DE BALAYAGE  *     1620
002400*            SUITE A INCIDENT SUR CLE VIDE                      *
002500*   30/09/98 KJH DEMANDE Y2K-011 : MISE EN CONFORMITE PASSAGE   *  Y2K-011
002600*            AN 2000                                             *
002700*   15/01/99 KJH DEMANDE Y2K-018 : RECETTE DE BASCULEMENT AN    *  Y2K-018
002800*            2000 SUR JEU D'ESSAI COMPLET                       *
002900*   19/03/24 JMB TICKET SG-0007 : REPRISE COMPLETE DU PROGRAMME *  SG-0007
003000*            POUR LE LOT SAVEGREEN - RECHERCHE D'UN BATIMENT    *
003100*            PAR NUMERO DE PARCELLE DANS LE REFERENTIEL         *
003200*****************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     UPSI-0 ON SG-RELANCE-DEMANDEE OFF SG-DEROULEMENT-NORMAL.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT BUILDING-RECORD-FILE ASSIGN TO BLDMAST
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS  IS WS-BLDMAST-STATUS.
004500
004600     SELECT PNU-CARD-FILE        ASSIGN TO PNUCARD
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS  IS WS-PNUCARD-STATUS.
004900
005000     SELECT FPNU-RESULT-FILE     ASSIGN TO FPNUOUT
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS  IS WS-FPNUOUT-STATUS.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600* ZONE ANONYME : LE DECOUPAGE EN RUBRIQUES NOMMEES SE FAIT
005700* UNE SEULE FOIS, DANS LA ZONE DE TRAVAIL WS-BLDG-REC.
005800 FD  BUILDING-RECORD-FILE
005900     RECORD CONTAINS 414 CHARACTERS
006000     DATA RECORD IS BLDG-FILE-REC.
006100 01  BLDG-FILE-REC               PIC X(414).
006200
006300 FD  PNU-CARD-FILE
006400     RECORD CONTAINS 20 CHARACTERS
006500     DATA RECORD IS PNUC-FILE-REC.
006600 01  PNUC-FILE-REC               PIC X(20).
006700
006800 FD  FPNU-RESULT-FILE
006900     RECORD CONTAINS 425 CHARACTERS
007000     DATA RECORD IS FPNU-FILE-REC.
007100 01  FPNU-FILE-REC               PIC X(425).
007200
007300 WORKING-STORAGE SECTION.
007400*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
007500 01  SLATVARS               PIC X(122)                 VALUE 'SLAT
007600-    'VARS START:19/03/2409:51:44JMBERNARD        SGEFPNU0001000010
007700-    'SGV.PRD.PGM                                 SLAT VARS END'.
007800
007900 01  WS-PROGRAM-VERSION     PIC X(23) VALUE
008000                                 'SGEFPNU  06 DU 19/03/24'.
008100
008200 01  WS-RUN-DATE             PIC 9(6).
008300 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
008400     05  WS-RUN-YY           PIC 9(2).
008500     05  WS-RUN-MM           PIC 9(2).
008600     05  WS-RUN-DD           PIC 9(2).
008700
008800 01  WS-COUNTERS.
008900     05  WS-RECORD-COUNT     PIC S9(7) COMP.
009000     05  FILLER              PIC X(10).
009100
009200 01  WS-SWITCHES.
009300     05  WS-EOF-BLDG         PIC X(1)  VALUE 'N'.
009400         88  EOF-BLDG                  VALUE 'Y'.
009500     05  FILLER              PIC X(10).
009600
009700 01  WS-FILE-STATUS.
009800     05  WS-BLDMAST-STATUS   PIC X(2).
009900     05  WS-PNUCARD-STATUS   PIC X(2).
010000     05  WS-FPNUOUT-STATUS   PIC X(2).
010100     05  FILLER              PIC X(8).
010200
010300 01  WS-PNU-CHERCHE          PIC X(20).
010400
010500 01  WS-BLDG-REC.
010600     COPY SGWBLDG.
010700* VUE ALTERNATIVE OCTET PAR OCTET POUR DUMP D'ANOMALIE
010800 01  WS-BLDG-REC-DUMP REDEFINES WS-BLDG-REC
010900                                 PIC X(414).
011000
011100 01  WS-FPNU-RESULT.
011200     05  WS-FPNU-FOUND-IND    PIC X(1).
011300         88  FPNU-FOUND               VALUE 'Y'.
011400         88  FPNU-NOT-FOUND           VALUE 'N'.
011500     05  WS-FPNU-BLDG-AREA    PIC X(414).
011600     05  FILLER               PIC X(10).
011700* VUE ALTERNATIVE OCTET PAR OCTET POUR DUMP D'ANOMALIE
011800 01  WS-FPNU-RESULT-DUMP REDEFINES WS-FPNU-RESULT
011900                                 PIC X(425).
012000
012100 PROCEDURE DIVISION.
012200
012300 0000-MAIN-LINE.
012400     PERFORM 0100-INITIALISATIONS  THRU 0100-EXIT.
012500     PERFORM 0200-BALAYAGE-FICHIER THRU 0200-EXIT.
012600     PERFORM 0300-ECRIT-RESULTAT   THRU 0300-EXIT.
012700     PERFORM 0900-TERMINAISON      THRU 0900-EXIT.
012800     STOP RUN.
012900
013000***********************************************************
013100* INITIALISATIONS - LECTURE DE LA CARTE DE PARAMETRE       *
013200* PORTANT LE PNU RECHERCHE. UNE CLE VIDE (DEMANDE 1620)    *
013300* NE DOIT JAMAIS ETRE CONSIDEREE COMME TROUVEE              *
013400***********************************************************
013500 0100-INITIALISATIONS.
013600     ACCEPT WS-RUN-DATE FROM DATE.
013700     MOVE ZERO TO WS-RECORD-COUNT.
013800     MOVE 'N'  TO WS-FPNU-FOUND-IND.
013900     MOVE SPACES TO WS-FPNU-BLDG-AREA.
014000     OPEN INPUT  BUILDING-RECORD-FILE
014100     OPEN INPUT  PNU-CARD-FILE
014200     OPEN OUTPUT FPNU-RESULT-FILE.
014300     READ PNU-CARD-FILE INTO WS-PNU-CHERCHE
014400         AT END
014500             MOVE SPACES TO WS-PNU-CHERCHE
014600     END-READ.
014700     CLOSE PNU-CARD-FILE.
014800 0100-EXIT.
014900     EXIT.
015000
015100***********************************************************
015200* BALAYAGE SEQUENTIEL DU FICHIER MAITRE - LE PREMIER       *
015300* BATIMENT DONT LE PNU CORRESPOND EMPORTE LA RECHERCHE.    *
015400* UNE CLE DE RECHERCHE VIDE NE TROUVE JAMAIS RIEN.         *
015500***********************************************************
015600 0200-BALAYAGE-FICHIER.
015700     IF WS-PNU-CHERCHE = SPACES
015800        MOVE 'Y' TO WS-EOF-BLDG
015900     ELSE
016000        PERFORM 0210-LIT-UN-BATIMENT THRU 0210-EXIT
016100        PERFORM 0220-TESTE-UN-BATIMENT THRU 0220-EXIT
016200            UNTIL EOF-BLDG OR FPNU-FOUND
016300     END-IF.
016400 0200-EXIT.
016500     EXIT.
016600
016700 0210-LIT-UN-BATIMENT.
016800     READ BUILDING-RECORD-FILE INTO WS-BLDG-REC
016900         AT END
017000             MOVE 'Y' TO WS-EOF-BLDG
017100     END-READ.
017200 0210-EXIT.
017300     EXIT.
017400
017500* COMPARAISON DIRECTE SUR ZONES DE MEME LONGUEUR CADREES A
017600* GAUCHE ET COMPLETEES D'ESPACES - EQUIVALENT DE LA
017700* COMPARAISON "TRIMMED" DEMANDEE PAR LE CAHIER DES CHARGES
017800 0220-TESTE-UN-BATIMENT.
017900     ADD 1 TO WS-RECORD-COUNT.
018000     IF BLDG-PNU = WS-PNU-CHERCHE
018100        SET FPNU-FOUND TO TRUE
018200        MOVE WS-BLDG-REC TO WS-FPNU-BLDG-AREA
018300     ELSE
018400        PERFORM 0210-LIT-UN-BATIMENT THRU 0210-EXIT
018500     END-IF.
018600 0220-EXIT.
018700     EXIT.
018800
018900 0300-ECRIT-RESULTAT.
019000     WRITE FPNU-FILE-REC FROM WS-FPNU-RESULT.
019100 0300-EXIT.
019200     EXIT.
019300
019400***********************************************************
019500* TERMINAISON DU PASSAGE                                  *
019600***********************************************************
019700 0900-TERMINAISON.
019800     CLOSE BUILDING-RECORD-FILE
019900           FPNU-RESULT-FILE.
020000 0900-EXIT.
020100     EXIT.
020200
020300 END PROGRAM SGEFPNU.
