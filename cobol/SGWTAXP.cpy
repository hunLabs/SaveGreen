000100*****************************************************************
000200* MEMBRE COPY   SGWTAXP                                        *
000300* ---------------------------------------------------------    *
000400* DESCRIPTION DE LA TRANCHE DE BAREME TAX-POLICY (ABATTEMENTS  *
000500* DE TAXE FONCIERE / TAXE D'ACQUISITION SELON L'INTENSITE      *
000600* ENERGETIQUE AU M2 DU BATIMENT).                              *
000700*                                                               *
000800* UNE OCCURRENCE = UNE LIGNE DU FICHIER TAX-POLICY-FILE.        *
000900* TABLE CHARGEE UNE FOIS EN DEBUT DE TRAITEMENT ET BALAYEE      *
001000* LINEAIREMENT (PAS DE TRI, PAS D'ACCES INDEXE).                *
001100*                                                               *
001200*   19/03/24 JMB TICKET SG-0001 : CREATION INITIALE             *  SG-0001
001300*****************************************************************
001400* IDENTIFIANT SURROGATE DE LA TRANCHE
001500 05  TAXP-ID                     PIC 9(9).
001600* BORNE BASSE INCLUSE DE LA TRANCHE D'INTENSITE (KWH/M2)
001700 05  TAXP-USAGE-MIN              PIC S9(7)V9(3).
001800* BORNE HAUTE INCLUSE DE LA TRANCHE D'INTENSITE (KWH/M2)
001900 05  TAXP-USAGE-MAX              PIC S9(7)V9(3).
002000* TAUX ABATTEMENT TAXE FONCIERE, EN POURCENT ENTIER
002100 05  TAXP-TAX1-DISCOUNT          PIC S9(3).
002200* TAUX ABATTEMENT TAXE D'ACQUISITION, EN POURCENT ENTIER
002300 05  TAXP-TAX2-DISCOUNT          PIC S9(3).
002400* BONUS EMPRISE AU SOL / HAUTEUR, EN POURCENT ENTIER
002500 05  TAXP-AREA-BONUS             PIC S9(3).
002600* NOTE LIBRE, AFFICHAGE UNIQUEMENT, NON UTILISEE EN CALCUL
002700 05  TAXP-NOTE                   PIC X(255).
002800* LIBELLE DE CLASSE ENERGETIQUE, EX '1++'
002900 05  TAXP-GRADE-LABEL            PIC X(20).
003000* CODE DE CATEGORIE DE CLASSE ENERGETIQUE
003100 05  TAXP-GRADE-CATEGORY         PIC X(20).
003200* ZONE DE RESERVE POUR EXTENSION FUTURE DU BAREME
003300 05  FILLER                      PIC X(20).
