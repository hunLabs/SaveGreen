000100*****************************************************************
000200* MEMBRE COPY   SGWFCIN                                        *
000300* ---------------------------------------------------------    *
000400* ZONE D'APPEL DE LA PROJECTION PLURIANNUELLE D'ECONOMIES       *
000500* D'ENERGIE ET DE RECOMMANDATION DE RETROFIT.                  *
000600*                                                               *
000700*   19/03/24 JMB TICKET SG-0003 : CREATION INITIALE             *  SG-0003
000800*   02/06/24 JMB TICKET SG-0037 : AJOUT FCIN-CURRENT-YEAR CAR   *  SG-0037
000900*            LA CALCULETTE NE PEUT PAS LIRE L'HORLOGE SYSTEME   *
001000*            DANS UN CONTEXTE PUREMENT BATCH - VOIR NOTE DE     *
001050*            CADRAGE SG-0037 AUPRES DU SERVICE EXPLOITATION     *
001100*****************************************************************
001200* IDENTIFIANT BATIMENT, A TITRE INFORMATIF UNIQUEMENT
001300 05  FCIN-BUILDING-ID            PIC 9(9).
001400* ANNEE DE DEBUT DE LA PROJECTION
001500 05  FCIN-FROM-YEAR              PIC 9(4).
001600* ANNEE DE FIN DE LA PROJECTION
001700 05  FCIN-TO-YEAR                PIC 9(4).
001800* ANNEE DE CONSTRUCTION DU BATIMENT, 0 = INCONNUE
001900 05  FCIN-BUILT-YEAR             PIC 9(4).
002000* ANNEE COURANTE DE LA PASSE BATCH (FOURNIE PAR L'APPELANT)
002100 05  FCIN-CURRENT-YEAR           PIC 9(4).
002200* ZONE DE RESERVE
002300 05  FILLER                      PIC X(20).
